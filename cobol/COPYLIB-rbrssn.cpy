000100*---------------------------------------------------------------*
000200*    RBRSSN  -  SEASON CLASSIFICATION LINE.  EDITED FOR THE
000300*    CLASSIFICATION FILE AND THE PRINTED REPORT -- SAME LAYOUT
000400*    SERVES BOTH.  A RACE NOT RUN OR AN UNKNOWN AGE GROUP COMES
000500*    OUT BLANK, NOT ZERO, PER THE LEAGUE SECRETARY'S REQUEST.
000600*---------------------------------------------------------------*
000700 01  RBR-SEASON-LINE.
000800     05  SSN-RANK                    PIC ZZZ9.
000900     05  FILLER                      PIC X(02).
001000     05  SSN-NAAM                    PIC X(40).
001100     05  FILLER                      PIC X(02).
001200     05  SSN-POINTS-RACE OCCURS 5 TIMES.
001300         10  SSN-RACE-PTS            PIC ZZ9 BLANK WHEN ZERO.
001400         10  FILLER                  PIC X(02).
001500     05  SSN-BONUS                   PIC Z9 BLANK WHEN ZERO.
001600     05  FILLER                      PIC X(02).
001700     05  SSN-TOTAL                   PIC ZZZZ9.
001800     05  FILLER                      PIC X(02).
001900     05  SSN-RANK-AG                 PIC X(16).
002000     05  FILLER                      PIC X(09).
