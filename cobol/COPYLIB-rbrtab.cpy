000100*---------------------------------------------------------------*
000200*    RBRTAB  -  RACE-CODE SWITCH AND RAW-RECORD TABLE PASSED
000300*    ON THE LINKAGE BETWEEN RBRPROC (CALLER) AND RBRRDR (THE
000400*    RESULT READER).  RBRRDR FILLS THE TABLE FROM THE RACE'S
000500*    RAW FILE; RBRPROC WALKS IT DURING CLEANUP.
000600*---------------------------------------------------------------*
000700 01  RECORD-TABLE-SIZE       PIC S9(04) USAGE IS COMP.
000800 01  RECORD-TABLE-INDEX      PIC S9(04) USAGE IS COMP.
000900*---------------------------------------------------------------*
001000 01  RBR-RACE-CODE               PIC X(03).
001100     88  RACE-SITTARD                    VALUE 'SIT'.
001200     88  RACE-BORNE-MEN                  VALUE 'BOM'.
001300     88  RACE-BORNE-WOMEN                VALUE 'BOW'.
001400     88  RACE-HULSBEEK                   VALUE 'HUL'.
001500     88  RACE-BATHMEN-MEN                VALUE 'BAM'.
001600     88  RACE-BATHMEN-WOMEN              VALUE 'BAW'.
001700     88  RACE-UTRECHT                    VALUE 'UTR'.
001800*---------------------------------------------------------------*
001900 01  RECORD-TABLE.
002000     02  TBL-RAW-RECORD OCCURS 1 TO 600 TIMES
002100             DEPENDING ON RECORD-TABLE-SIZE
002200             INDEXED BY RBR-TBL-IDX.
002300         05  RBR-PLACE               PIC X(06).
002400         05  RBR-NAAM                PIC X(40).
002500         05  RBR-CATEGORY            PIC X(30).
002600         05  RBR-TIJD                PIC X(08).
002700         05  RBR-GESLACHT            PIC X(01).
002800         05  FILLER                  PIC X(15).
