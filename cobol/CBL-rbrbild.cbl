000100*===============================================================*
000200* PROGRAM NAME:    RBRBILD
000300* ORIGINAL AUTHOR: T. VAN DER BERG
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/91 T VAN DER BERG  CREATED - MERGES FIVE RACES INTO ONE
000900*                          SEASON CLASSIFICATION PER GENDER.
001000* 10/14/94 T VAN DER BERG  ADDED TIE-BREAK ON BEST INDIVIDUAL
001100*                          RACE FINISHES (SECRETARY REQUEST).
001200* 11/30/98 H KUIPERS       Y2K REVIEW - NO CALENDAR ARITHMETIC
001300*                          IN THIS PROGRAM, NO CHANGE REQUIRED.
001400* 06/07/02 R DE GROOT      REQ 2002-114, RANKS BY THE SCORER'S
001500*                          POINTS FILES RATHER THAN RAW TIMES.
001600* 03/11/07 R DE GROOT      REQ 2007-063, ADDED AGE-GROUP RANK
001700*                          COLUMN TO THE CLASSIFICATION FILE.
001800* 05/22/14 M JANSSEN       REQ 2014-029, WIDENED SEASON TO FIVE
001900*                          RACES (WAS FOUR) AND ADDED THE 30
002000*                          POINT FULL-SEASON BONUS.
002100* 05/06/24 M JANSEN        REQ 2024-060, OPEN OF THE FOURTEEN
002200*                          RACE/AGE-GROUP/CLASSIFICATION FILES NOW
002300*                          CHECKED FILE STATUS BY FILE STATUS.
002400* 05/06/24 M JANSEN        REQ 2024-061, MEN'S CLASSIFICATION
002500*                          RECORD IS RE-READ THROUGH ITS ALT VIEW
002600*                          AFTER THE WRITE AND ECHOED TO THE LOG.
002700* 05/06/24 M JANSEN        REQ 2024-062, TIEBREAK BUBBLE SORT NOW
002800*                          TRACES EACH SWAP TO THE RUN LOG.
002900* 06/11/24 M JANSEN        REQ 2024-065, AGE-GROUP FD'S NOW COPY
003000*                          RBRAGE REPLACING INSTEAD OF CARRYING
003100*                          THEIR OWN COPY OF THE LAYOUT.
003200* 06/11/24 M JANSEN        REQ 2024-069, 2160-FIND-OR-INSERT-ENTRY
003300*                          STOPS ADDING NEW NAMES ONCE THE SEASON
003400*                          TABLE REACHES 900 ENTRIES.
003500*===============================================================*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.  RBRBILD.
003800 AUTHOR.        T. VAN DER BERG.
003900 INSTALLATION.  RUN BIKE RUN LEAGUE - SCORING OFFICE.
004000 DATE-WRITTEN.  04/02/91.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3096.
004900 OBJECT-COMPUTER. IBM-3096.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*---------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400*---------------------------------------------------------------*
005500 FILE-CONTROL.
005600     SELECT PRINT-FILE ASSIGN TO PRTFILE.
005700*
005800     SELECT SCORE-RACE1-MEN-FILE ASSIGN TO RBSC1M
005900       ORGANIZATION IS LINE SEQUENTIAL
006000       FILE STATUS  SC1M-STATUS.
006100     SELECT SCORE-RACE1-WOMEN-FILE ASSIGN TO RBSC1W
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       FILE STATUS  SC1W-STATUS.
006400     SELECT SCORE-RACE2-MEN-FILE ASSIGN TO RBSC2M
006500       ORGANIZATION IS LINE SEQUENTIAL
006600       FILE STATUS  SC2M-STATUS.
006700     SELECT SCORE-RACE2-WOMEN-FILE ASSIGN TO RBSC2W
006800       ORGANIZATION IS LINE SEQUENTIAL
006900       FILE STATUS  SC2W-STATUS.
007000     SELECT SCORE-RACE3-MEN-FILE ASSIGN TO RBSC3M
007100       ORGANIZATION IS LINE SEQUENTIAL
007200       FILE STATUS  SC3M-STATUS.
007300     SELECT SCORE-RACE3-WOMEN-FILE ASSIGN TO RBSC3W
007400       ORGANIZATION IS LINE SEQUENTIAL
007500       FILE STATUS  SC3W-STATUS.
007600     SELECT SCORE-RACE4-MEN-FILE ASSIGN TO RBSC4M
007700       ORGANIZATION IS LINE SEQUENTIAL
007800       FILE STATUS  SC4M-STATUS.
007900     SELECT SCORE-RACE4-WOMEN-FILE ASSIGN TO RBSC4W
008000       ORGANIZATION IS LINE SEQUENTIAL
008100       FILE STATUS  SC4W-STATUS.
008200     SELECT SCORE-RACE5-MEN-FILE ASSIGN TO RBSC5M
008300       ORGANIZATION IS LINE SEQUENTIAL
008400       FILE STATUS  SC5M-STATUS.
008500     SELECT SCORE-RACE5-WOMEN-FILE ASSIGN TO RBSC5W
008600       ORGANIZATION IS LINE SEQUENTIAL
008700       FILE STATUS  SC5W-STATUS.
008800*
008900     SELECT AGEGROUP-MEN-FILE ASSIGN TO RBAGEM
009000       ORGANIZATION IS LINE SEQUENTIAL
009100       FILE STATUS  AGM-STATUS.
009200     SELECT AGEGROUP-WOMEN-FILE ASSIGN TO RBAGEW
009300       ORGANIZATION IS LINE SEQUENTIAL
009400       FILE STATUS  AGW-STATUS.
009500*
009600     SELECT CLASS-MEN-FILE ASSIGN TO RBCLSM
009700       ORGANIZATION IS LINE SEQUENTIAL
009800       FILE STATUS  CLSM-STATUS.
009900     SELECT CLASS-WOMEN-FILE ASSIGN TO RBCLSW
010000       ORGANIZATION IS LINE SEQUENTIAL
010100       FILE STATUS  CLSW-STATUS.
010200*===============================================================*
010300 DATA DIVISION.
010400*---------------------------------------------------------------*
010500 FILE SECTION.
010600*---------------------------------------------------------------*
010700 FD  PRINT-FILE RECORDING MODE F.
010800 01  PRINT-RECORD.
010900     05  PRINT-LINE                  PIC X(132).
011000*---------------------------------------------------------------*
011100 FD  SCORE-RACE1-MEN-FILE.
011200 01  SC1M-RECORD.
011300     05  SC1M-NAAM                   PIC X(40).
011400     05  SC1M-POINTS                 PIC 9(03).
011500     05  SC1M-RANK                   PIC 9(04).
011600     05  FILLER                      PIC X(13).
011700*---------------------------------------------------------------*
011800 FD  SCORE-RACE1-WOMEN-FILE.
011900 01  SC1W-RECORD.
012000     05  SC1W-NAAM                   PIC X(40).
012100     05  SC1W-POINTS                 PIC 9(03).
012200     05  SC1W-RANK                   PIC 9(04).
012300     05  FILLER                      PIC X(13).
012400*---------------------------------------------------------------*
012500 FD  SCORE-RACE2-MEN-FILE.
012600 01  SC2M-RECORD.
012700     05  SC2M-NAAM                   PIC X(40).
012800     05  SC2M-POINTS                 PIC 9(03).
012900     05  SC2M-RANK                   PIC 9(04).
013000     05  FILLER                      PIC X(13).
013100*---------------------------------------------------------------*
013200 FD  SCORE-RACE2-WOMEN-FILE.
013300 01  SC2W-RECORD.
013400     05  SC2W-NAAM                   PIC X(40).
013500     05  SC2W-POINTS                 PIC 9(03).
013600     05  SC2W-RANK                   PIC 9(04).
013700     05  FILLER                      PIC X(13).
013800*---------------------------------------------------------------*
013900 FD  SCORE-RACE3-MEN-FILE.
014000 01  SC3M-RECORD.
014100     05  SC3M-NAAM                   PIC X(40).
014200     05  SC3M-POINTS                 PIC 9(03).
014300     05  SC3M-RANK                   PIC 9(04).
014400     05  FILLER                      PIC X(13).
014500*---------------------------------------------------------------*
014600 FD  SCORE-RACE3-WOMEN-FILE.
014700 01  SC3W-RECORD.
014800     05  SC3W-NAAM                   PIC X(40).
014900     05  SC3W-POINTS                 PIC 9(03).
015000     05  SC3W-RANK                   PIC 9(04).
015100     05  FILLER                      PIC X(13).
015200*---------------------------------------------------------------*
015300 FD  SCORE-RACE4-MEN-FILE.
015400 01  SC4M-RECORD.
015500     05  SC4M-NAAM                   PIC X(40).
015600     05  SC4M-POINTS                 PIC 9(03).
015700     05  SC4M-RANK                   PIC 9(04).
015800     05  FILLER                      PIC X(13).
015900*---------------------------------------------------------------*
016000 FD  SCORE-RACE4-WOMEN-FILE.
016100 01  SC4W-RECORD.
016200     05  SC4W-NAAM                   PIC X(40).
016300     05  SC4W-POINTS                 PIC 9(03).
016400     05  SC4W-RANK                   PIC 9(04).
016500     05  FILLER                      PIC X(13).
016600*---------------------------------------------------------------*
016700 FD  SCORE-RACE5-MEN-FILE.
016800 01  SC5M-RECORD.
016900     05  SC5M-NAAM                   PIC X(40).
017000     05  SC5M-POINTS                 PIC 9(03).
017100     05  SC5M-RANK                   PIC 9(04).
017200     05  FILLER                      PIC X(13).
017300*---------------------------------------------------------------*
017400 FD  SCORE-RACE5-WOMEN-FILE.
017500 01  SC5W-RECORD.
017600     05  SC5W-NAAM                   PIC X(40).
017700     05  SC5W-POINTS                 PIC 9(03).
017800     05  SC5W-RANK                   PIC 9(04).
017900     05  FILLER                      PIC X(13).
018000*---------------------------------------------------------------*
018100 FD  AGEGROUP-MEN-FILE.
018200     COPY RBRAGE REPLACING ==RBR-AGE-RECORD== BY ==AGEGROUP-MEN-RECORD==
018300                           ==AGE-NAAM==        BY ==AGM-NAAM==
018400                           ==AGE-AGEGROUP==    BY ==AGM-AGEGROUP==.
018500*---------------------------------------------------------------*
018600 FD  AGEGROUP-WOMEN-FILE.
018700     COPY RBRAGE REPLACING ==RBR-AGE-RECORD== BY ==AGEGROUP-WOMEN-RECORD==
018800                           ==AGE-NAAM==        BY ==AGW-NAAM==
018900                           ==AGE-AGEGROUP==    BY ==AGW-AGEGROUP==.
019000*---------------------------------------------------------------*
019100 FD  CLASS-MEN-FILE.
019200     COPY RBRSSN.
019300*---------------------------------------------------------------*
019400* CLASS-MEN-RECORD-ALT GIVES 7025-AUDIT-MEN-RECORD A NAMED VIEW
019500* OF THE EDITED SEASON LINE SO THE AUDIT TRACE CAN QUOTE THE
019600* ACTUAL NAME AND TOTAL JUST WRITTEN (REQ 2024-061).
019700*---------------------------------------------------------------*
019800 01  CLASS-MEN-RECORD-ALT REDEFINES RBR-SEASON-LINE.
019900     05  ALT-RANK                    PIC X(04).
020000     05  FILLER                      PIC X(02).
020100     05  ALT-NAAM                    PIC X(40).
020200     05  FILLER                      PIC X(02).
020300     05  ALT-POINTS-RACE             PIC X(05) OCCURS 5 TIMES.
020400     05  ALT-BONUS                   PIC X(02).
020500     05  FILLER                      PIC X(02).
020600     05  ALT-TOTAL                   PIC X(05).
020700     05  FILLER                      PIC X(02).
020800     05  ALT-RANK-AG                 PIC X(16).
020900     05  FILLER                      PIC X(09).
021000*---------------------------------------------------------------*
021100 FD  CLASS-WOMEN-FILE.
021200 01  CLASS-WOMEN-RECORD.
021300     05  CW-RANK                     PIC ZZZ9.
021400     05  FILLER                      PIC X(02).
021500     05  CW-NAAM                     PIC X(40).
021600     05  FILLER                      PIC X(02).
021700     05  CW-POINTS-RACE OCCURS 5 TIMES.
021800         10  CW-RACE-PTS             PIC ZZ9 BLANK WHEN ZERO.
021900         10  FILLER                  PIC X(02).
022000     05  CW-BONUS                    PIC Z9 BLANK WHEN ZERO.
022100     05  FILLER                      PIC X(02).
022200     05  CW-TOTAL                    PIC ZZZZ9.
022300     05  FILLER                      PIC X(02).
022400     05  CW-RANK-AG                  PIC X(16).
022500     05  FILLER                      PIC X(09).
022600*---------------------------------------------------------------*
022700 WORKING-STORAGE SECTION.
022800*---------------------------------------------------------------*
022900 COPY RBRSNT.
023000*---------------------------------------------------------------*
023100 01  WS-FILE-STATUS-GROUP.
023200     05  SC1M-STATUS                 PIC X(02).
023300     05  SC1W-STATUS                 PIC X(02).
023400     05  SC2M-STATUS                 PIC X(02).
023500     05  SC2W-STATUS                 PIC X(02).
023600     05  SC3M-STATUS                 PIC X(02).
023700     05  SC3W-STATUS                 PIC X(02).
023800     05  SC4M-STATUS                 PIC X(02).
023900     05  SC4W-STATUS                 PIC X(02).
024000     05  SC5M-STATUS                 PIC X(02).
024100     05  SC5W-STATUS                 PIC X(02).
024200     05  AGM-STATUS                  PIC X(02).
024300     05  AGW-STATUS                  PIC X(02).
024400     05  CLSM-STATUS                 PIC X(02).
024500     05  CLSW-STATUS                 PIC X(02).
024600*---------------------------------------------------------------*
024700* WS-FILE-STATUS-TABLE LETS 1010-CHECK-ONE-FILE-STATUS WALK ALL
024800* FOURTEEN OPEN STATUSES IN ONE LOOP INSTEAD OF FOURTEEN IFS
024900* (REQ 2024-060).
025000*---------------------------------------------------------------*
025100 01  WS-FILE-STATUS-TABLE REDEFINES WS-FILE-STATUS-GROUP.
025200     05  WS-FILE-STATUS-ENTRY        PIC X(02) OCCURS 14 TIMES.
025300*---------------------------------------------------------------*
025400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
025500     05  WS-GENDER-SW                PIC X(01).
025600         88  WS-PROCESSING-MEN            VALUE 'M'.
025700         88  WS-PROCESSING-WOMEN          VALUE 'W'.
025800     05  WS-CURRENT-RACE-NUM         PIC 9(01) USAGE IS COMP.
025900     05  WS-RACE-COUNT               PIC 9(01) USAGE IS COMP
026000                                          VALUE 5.
026100     05  WS-EOF-SW                   PIC X(01).
026200         88  WS-END-OF-RACE-FILE          VALUE 'Y'.
026300     05  WS-AG-EOF-SW                PIC X(01).
026400         88  WS-END-OF-AGE-FILE           VALUE 'Y'.
026500     05  WS-FOUND-SW                 PIC X(01).
026600         88  WS-NAME-FOUND                VALUE 'Y'.
026700         88  WS-NAME-NOT-FOUND            VALUE 'N'.
026800     05  WS-SWAP-SW                  PIC X(01).
026900         88  WS-TABLE-SWAPPED             VALUE 'Y'.
027000         88  WS-TABLE-NOT-SWAPPED         VALUE 'N'.
027100     05  WS-DECIDED-SW               PIC X(01).
027200         88  WS-TIEBREAK-DECIDED          VALUE 'Y'.
027300     05  WS-TABLE-FULL-SW            PIC X(01) VALUE 'N'.
027400         88  WS-SEASON-TABLE-FULL         VALUE 'Y'.
027500     05  WS-STATUS-SUB               PIC 9(02) USAGE IS COMP.
027600     05  WS-CLEAR-SUB                PIC 9(01) USAGE IS COMP.
027700     05  WS-COMPARE-SUB              PIC 9(01) USAGE IS COMP.
027800     05  WS-RACES-ENTERED            PIC 9(01) USAGE IS COMP.
027900     05  WS-BETTER-COUNT             PIC 9(04) USAGE IS COMP.
028000     05  WS-HOLD-RANK                PIC 9(04) USAGE IS COMP.
028100     05  WS-HOLD-POINTS              PIC 9(03) USAGE IS COMP.
028200     05  WS-LEAD-SPACE-COUNT         PIC 9(02) USAGE IS COMP.
028300     05  WS-RANK-AG-START            PIC 9(02) USAGE IS COMP.
028400     05  FILLER                      PIC X(06).
028500*---------------------------------------------------------------*
028600 01  WS-MERGE-FIELDS.
028700     05  WS-MERGE-NAAM                PIC X(40).
028800     05  WS-MERGE-POINTS              PIC 9(03) USAGE IS COMP.
028900     05  WS-MERGE-RANK                PIC 9(04) USAGE IS COMP.
029000     05  WS-AGE-WORK                  PIC X(10).
029100     05  FILLER                       PIC X(08).
029200*---------------------------------------------------------------*
029300 01  WS-SORT-WORK-AREAS.
029400     05  WS-RANK-SORTED  OCCURS 5 TIMES PIC 9(04) USAGE IS COMP.
029500     05  WS-POINTS-SORTED OCCURS 5 TIMES PIC 9(03) USAGE IS COMP.
029600     05  FILLER                       PIC X(04).
029700*---------------------------------------------------------------*
029800* WS-HOLD-ENTRY IS A SWAP TEMPLATE, SAME SHAPE AS SNT-ENTRY IN
029900* COPYLIB-RBRSNT, USED WHEN BUBBLE-SORTING THE SEASON TABLE.
030000*---------------------------------------------------------------*
030100 01  WS-HOLD-ENTRY.
030200     05  HLD-NAAM                    PIC X(40).
030300     05  HLD-RACE-DATA OCCURS 5 TIMES.
030400         10  HLD-POINTS-RACE         PIC 9(03).
030500         10  HLD-RANK-RACE           PIC 9(04).
030600         10  HLD-TOP-RANK            PIC 9(04).
030700     05  HLD-BONUS                   PIC 9(02).
030800     05  HLD-TOTAL                   PIC 9(04).
030900     05  HLD-RANK                    PIC 9(04).
031000     05  HLD-AGEGROUP                PIC X(10).
031100     05  HLD-RANK-AG-NUM             PIC 9(04).
031200     05  HLD-AGEGROUP-SW             PIC X(01).
031300     05  FILLER                      PIC X(07).
031400*---------------------------------------------------------------*
031500* WS-HOLD-ENTRY-KEY GIVES 5150-SWAP-ENTRIES A NAMED VIEW OF THE
031600* SWAP TEMPLATE'S NAME FIELD SO EACH TIEBREAK SWAP CAN BE TRACED
031700* TO THE RUN LOG WITHOUT DISTURBING THE UNDERLYING ENTRY (REQ
031800* 2024-062).
031900*---------------------------------------------------------------*
032000 01  WS-HOLD-ENTRY-KEY REDEFINES WS-HOLD-ENTRY.
032100     05  HLDK-NAAM                   PIC X(40).
032200     05  FILLER                      PIC X(87).
032300*---------------------------------------------------------------*
032400 01  WS-RANK-AG-BUILD.
032500     05  WS-RANK-AG-NUM-ED           PIC ZZZ9.
032600     05  WS-RANK-AG-TEXT             PIC X(16).
032700     05  FILLER                      PIC X(06).
032800*---------------------------------------------------------------*
032900* WS-CASE-TABLES SUPPORTS THE TITLE-CASE NAME MATCH ROUTINE --
033000* SAME METHOD RBRPROC USES ON THE RAW SHEETS.
033100*---------------------------------------------------------------*
033200 01  WS-CASE-TABLES.
033300     05  WS-UPPER-ALPHABET  PIC X(26)
033400         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
033500     05  WS-LOWER-ALPHABET  PIC X(26)
033600         VALUE 'abcdefghijklmnopqrstuvwxyz'.
033700     05  WS-NAME-SUB                 PIC 9(02) USAGE IS COMP.
033800     05  FILLER                      PIC X(04).
033900*---------------------------------------------------------------*
034000 01  PRINT-LINES.
034100     05  NEXT-REPORT-LINE            PIC X(132) VALUE SPACE.
034200*---------------------------------------------------------------*
034300 01  HEADING-LINES.
034400     05  HEADING-LINE-1.
034500         10  FILLER   PIC X(07) VALUE ' DATE: '.
034600         10  HL1-MONTH               PIC X(02).
034700         10  FILLER   PIC X(01) VALUE '/'.
034800         10  HL1-DAY                 PIC X(02).
034900         10  FILLER   PIC X(01) VALUE '/'.
035000         10  HL1-YEAR                PIC X(04).
035100         10  FILLER   PIC X(03) VALUE SPACE.
035200         10  FILLER   PIC X(20) VALUE '  RUN BIKE RUN LEAGU'.
035300         10  FILLER   PIC X(20) VALUE 'E - SEASON CLASSIFIC'.
035400         10  FILLER   PIC X(20) VALUE 'ATION               '.
035500         10  FILLER   PIC X(20) VALUE '          PAGE:     '.
035600         10  HL1-PAGE-COUNT          PIC ZZ9.
035700     05  HEADING-LINE-2.
035800         10  FILLER   PIC X(06) VALUE 'RANK  '.
035900         10  FILLER   PIC X(43) VALUE 'PARTICIPANT NAME'.
036000         10  FILLER   PIC X(30) VALUE
036100             'R1 R2 R3 R4 R5  BONUS TOTAL'.
036200         10  FILLER   PIC X(16) VALUE 'AGE-GROUP RANK'.
036300*---------------------------------------------------------------*
036400 COPY RBRCTL.
036500*===============================================================*
036600 PROCEDURE DIVISION.
036700*---------------------------------------------------------------*
036800 0000-MAIN-ROUTINE.
036900*---------------------------------------------------------------*
037000     PERFORM 1000-OPEN-FILES-INITIALIZE.
037100     SET WS-PROCESSING-MEN TO TRUE.
037200     PERFORM 2000-BUILD-AND-CLASSIFY-GENDER.
037300     SET WS-PROCESSING-WOMEN TO TRUE.
037400     PERFORM 2000-BUILD-AND-CLASSIFY-GENDER.
037500     PERFORM 9500-CLOSE-FILES.
037600     GOBACK.
037700*---------------------------------------------------------------*
037800 1000-OPEN-FILES-INITIALIZE.
037900*---------------------------------------------------------------*
038000     OPEN INPUT  SCORE-RACE1-MEN-FILE, SCORE-RACE1-WOMEN-FILE,
038100                 SCORE-RACE2-MEN-FILE, SCORE-RACE2-WOMEN-FILE,
038200                 SCORE-RACE3-MEN-FILE, SCORE-RACE3-WOMEN-FILE,
038300                 SCORE-RACE4-MEN-FILE, SCORE-RACE4-WOMEN-FILE,
038400                 SCORE-RACE5-MEN-FILE, SCORE-RACE5-WOMEN-FILE,
038500                 AGEGROUP-MEN-FILE, AGEGROUP-WOMEN-FILE.
038600     OPEN OUTPUT CLASS-MEN-FILE, CLASS-WOMEN-FILE, PRINT-FILE.
038700     PERFORM 1010-CHECK-ONE-FILE-STATUS
038800         VARYING WS-STATUS-SUB FROM 1 BY 1
038900         UNTIL WS-STATUS-SUB > 14.
039000     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-DATA.
039100     MOVE WS-CURR-MONTH              TO HL1-MONTH.
039200     MOVE WS-CURR-DAY                TO HL1-DAY.
039300     MOVE WS-CURR-YEAR                TO HL1-YEAR.
039400*---------------------------------------------------------------*
039500* 1010-CHECK-ONE-FILE-STATUS FLAGS ANY OF THE FOURTEEN INPUT AND
039600* OUTPUT FILES THAT DID NOT OPEN CLEAN (REQ 2024-060).
039700*---------------------------------------------------------------*
039800 1010-CHECK-ONE-FILE-STATUS.
039900*---------------------------------------------------------------*
040000     IF WS-FILE-STATUS-ENTRY (WS-STATUS-SUB) NOT = '00'
040100         DISPLAY 'RBRBILD: *** ERROR OPENING FILE NUMBER ',
040200             WS-STATUS-SUB, ' STATUS ',
040300             WS-FILE-STATUS-ENTRY (WS-STATUS-SUB), ' ***'
040400     END-IF.
040500*---------------------------------------------------------------*
040600* 2000-BUILD-AND-CLASSIFY-GENDER RUNS ALL NINE STEPS OF THE
040700* CLASSIFICATION BUILD FOR THE GENDER NAMED IN WS-GENDER-SW.
040800*---------------------------------------------------------------*
040900 2000-BUILD-AND-CLASSIFY-GENDER.
041000*---------------------------------------------------------------*
041100     MOVE ZERO TO SEASON-TABLE-SIZE.
041200     PERFORM 2100-LOAD-RACE-RESULTS
041300         VARYING WS-CURRENT-RACE-NUM FROM 1 BY 1
041400         UNTIL WS-CURRENT-RACE-NUM > WS-RACE-COUNT.
041500     PERFORM 3000-LOAD-AGE-GROUPS.
041600     PERFORM 4000-BUILD-TIEBREAK-KEYS
041700         VARYING SEASON-TABLE-INDEX FROM 1 BY 1
041800         UNTIL SEASON-TABLE-INDEX > SEASON-TABLE-SIZE.
041900     PERFORM 5000-SORT-SEASON-TABLE.
042000     PERFORM 5200-ASSIGN-OVERALL-RANK.
042100     PERFORM 6100-ASSIGN-AGE-GROUP-RANK.
042200     PERFORM 7000-WRITE-CLASSIFICATION-FILE
042300         VARYING SEASON-TABLE-INDEX FROM 1 BY 1
042400         UNTIL SEASON-TABLE-INDEX > SEASON-TABLE-SIZE.
042500*---------------------------------------------------------------*
042600 2100-LOAD-RACE-RESULTS.
042700*---------------------------------------------------------------*
042800     MOVE 'N' TO WS-EOF-SW.
042900     PERFORM 2110-READ-RACE-RECORD.
043000     PERFORM 2120-MERGE-RACE-RECORD
043100         UNTIL WS-END-OF-RACE-FILE.
043200*---------------------------------------------------------------*
043300 2110-READ-RACE-RECORD.
043400*---------------------------------------------------------------*
043500     EVALUATE TRUE
043600         WHEN WS-CURRENT-RACE-NUM = 1 AND WS-PROCESSING-MEN
043700             READ SCORE-RACE1-MEN-FILE
043800                 AT END SET WS-END-OF-RACE-FILE TO TRUE
043900             END-READ
044000             IF NOT WS-END-OF-RACE-FILE
044100                 MOVE SC1M-NAAM   TO WS-MERGE-NAAM
044200                 MOVE SC1M-POINTS TO WS-MERGE-POINTS
044300                 MOVE SC1M-RANK   TO WS-MERGE-RANK
044400             END-IF
044500         WHEN WS-CURRENT-RACE-NUM = 1 AND WS-PROCESSING-WOMEN
044600             READ SCORE-RACE1-WOMEN-FILE
044700                 AT END SET WS-END-OF-RACE-FILE TO TRUE
044800             END-READ
044900             IF NOT WS-END-OF-RACE-FILE
045000                 MOVE SC1W-NAAM   TO WS-MERGE-NAAM
045100                 MOVE SC1W-POINTS TO WS-MERGE-POINTS
045200                 MOVE SC1W-RANK   TO WS-MERGE-RANK
045300             END-IF
045400         WHEN WS-CURRENT-RACE-NUM = 2 AND WS-PROCESSING-MEN
045500             READ SCORE-RACE2-MEN-FILE
045600                 AT END SET WS-END-OF-RACE-FILE TO TRUE
045700             END-READ
045800             IF NOT WS-END-OF-RACE-FILE
045900                 MOVE SC2M-NAAM   TO WS-MERGE-NAAM
046000                 MOVE SC2M-POINTS TO WS-MERGE-POINTS
046100                 MOVE SC2M-RANK   TO WS-MERGE-RANK
046200             END-IF
046300         WHEN WS-CURRENT-RACE-NUM = 2 AND WS-PROCESSING-WOMEN
046400             READ SCORE-RACE2-WOMEN-FILE
046500                 AT END SET WS-END-OF-RACE-FILE TO TRUE
046600             END-READ
046700             IF NOT WS-END-OF-RACE-FILE
046800                 MOVE SC2W-NAAM   TO WS-MERGE-NAAM
046900                 MOVE SC2W-POINTS TO WS-MERGE-POINTS
047000                 MOVE SC2W-RANK   TO WS-MERGE-RANK
047100             END-IF
047200         WHEN WS-CURRENT-RACE-NUM = 3 AND WS-PROCESSING-MEN
047300             READ SCORE-RACE3-MEN-FILE
047400                 AT END SET WS-END-OF-RACE-FILE TO TRUE
047500             END-READ
047600             IF NOT WS-END-OF-RACE-FILE
047700                 MOVE SC3M-NAAM   TO WS-MERGE-NAAM
047800                 MOVE SC3M-POINTS TO WS-MERGE-POINTS
047900                 MOVE SC3M-RANK   TO WS-MERGE-RANK
048000             END-IF
048100         WHEN WS-CURRENT-RACE-NUM = 3 AND WS-PROCESSING-WOMEN
048200             READ SCORE-RACE3-WOMEN-FILE
048300                 AT END SET WS-END-OF-RACE-FILE TO TRUE
048400             END-READ
048500             IF NOT WS-END-OF-RACE-FILE
048600                 MOVE SC3W-NAAM   TO WS-MERGE-NAAM
048700                 MOVE SC3W-POINTS TO WS-MERGE-POINTS
048800                 MOVE SC3W-RANK   TO WS-MERGE-RANK
048900             END-IF
049000         WHEN WS-CURRENT-RACE-NUM = 4 AND WS-PROCESSING-MEN
049100             READ SCORE-RACE4-MEN-FILE
049200                 AT END SET WS-END-OF-RACE-FILE TO TRUE
049300             END-READ
049400             IF NOT WS-END-OF-RACE-FILE
049500                 MOVE SC4M-NAAM   TO WS-MERGE-NAAM
049600                 MOVE SC4M-POINTS TO WS-MERGE-POINTS
049700                 MOVE SC4M-RANK   TO WS-MERGE-RANK
049800             END-IF
049900         WHEN WS-CURRENT-RACE-NUM = 4 AND WS-PROCESSING-WOMEN
050000             READ SCORE-RACE4-WOMEN-FILE
050100                 AT END SET WS-END-OF-RACE-FILE TO TRUE
050200             END-READ
050300             IF NOT WS-END-OF-RACE-FILE
050400                 MOVE SC4W-NAAM   TO WS-MERGE-NAAM
050500                 MOVE SC4W-POINTS TO WS-MERGE-POINTS
050600                 MOVE SC4W-RANK   TO WS-MERGE-RANK
050700             END-IF
050800         WHEN WS-CURRENT-RACE-NUM = 5 AND WS-PROCESSING-MEN
050900             READ SCORE-RACE5-MEN-FILE
051000                 AT END SET WS-END-OF-RACE-FILE TO TRUE
051100             END-READ
051200             IF NOT WS-END-OF-RACE-FILE
051300                 MOVE SC5M-NAAM   TO WS-MERGE-NAAM
051400                 MOVE SC5M-POINTS TO WS-MERGE-POINTS
051500                 MOVE SC5M-RANK   TO WS-MERGE-RANK
051600             END-IF
051700         WHEN WS-CURRENT-RACE-NUM = 5 AND WS-PROCESSING-WOMEN
051800             READ SCORE-RACE5-WOMEN-FILE
051900                 AT END SET WS-END-OF-RACE-FILE TO TRUE
052000             END-READ
052100             IF NOT WS-END-OF-RACE-FILE
052200                 MOVE SC5W-NAAM   TO WS-MERGE-NAAM
052300                 MOVE SC5W-POINTS TO WS-MERGE-POINTS
052400                 MOVE SC5W-RANK   TO WS-MERGE-RANK
052500             END-IF
052600     END-EVALUATE.
052700*---------------------------------------------------------------*
052800 2120-MERGE-RACE-RECORD.
052900*---------------------------------------------------------------*
053000     PERFORM 2150-TITLE-CASE-MERGE-NAME.
053100     MOVE 'N' TO WS-TABLE-FULL-SW.
053200     PERFORM 2160-FIND-OR-INSERT-ENTRY THRU 2160-EXIT.
053300     IF NOT WS-SEASON-TABLE-FULL
053400         MOVE WS-MERGE-POINTS
053500             TO SNT-POINTS-RACE (SEASON-WORK-INDEX,
053600                                 WS-CURRENT-RACE-NUM)
053700         MOVE WS-MERGE-RANK
053800             TO SNT-RANK-RACE (SEASON-WORK-INDEX,
053900                               WS-CURRENT-RACE-NUM)
054000     END-IF.
054100     PERFORM 2110-READ-RACE-RECORD.
054200*---------------------------------------------------------------*
054300* 2150-TITLE-CASE-MERGE-NAME LOWERS THE WHOLE NAME THEN RE-UPPERS
054400* THE FIRST LETTER OF EACH WORD, SO NAMES FROM DIFFERENT RACE
054500* SHEETS MATCH REGARDLESS OF HOW THE TIMING COMPANY KEYED THEM.
054600*---------------------------------------------------------------*
054700 2150-TITLE-CASE-MERGE-NAME.
054800*---------------------------------------------------------------*
054900     INSPECT WS-MERGE-NAAM
055000         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
055100     MOVE 1 TO WS-NAME-SUB.
055200     PERFORM 2151-UPPER-FIRST-LETTER
055300         VARYING WS-NAME-SUB FROM 1 BY 1
055400         UNTIL WS-NAME-SUB > 40.
055500*---------------------------------------------------------------*
055600 2151-UPPER-FIRST-LETTER.
055700*---------------------------------------------------------------*
055800     IF WS-NAME-SUB = 1
055900         OR WS-MERGE-NAAM (WS-NAME-SUB - 1 : 1) = SPACE
056000         INSPECT WS-MERGE-NAAM (WS-NAME-SUB : 1)
056100             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
056200     END-IF.
056300*---------------------------------------------------------------*
056400*---------------------------------------------------------------*
056500* 2160-FIND-OR-INSERT-ENTRY THRU 2160-EXIT GUARDS THE 900-ENTRY
056600* CEILING ON SNT-ENTRY.  A SEASON THAT HAS ALREADY FILLED THE
056700* TABLE GETS NO MORE NEW NAMES -- REQ 2024-069, A RUNAWAY MERGE
056800* MUST NOT WALK SEASON-WORK-INDEX PAST THE END OF THE TABLE.
056900*---------------------------------------------------------------*
057000 2160-FIND-OR-INSERT-ENTRY.
057100*---------------------------------------------------------------*
057200     MOVE 'N' TO WS-FOUND-SW.
057300     PERFORM 2165-COMPARE-ENTRY-NAME
057400         VARYING SEASON-WORK-INDEX FROM 1 BY 1
057500         UNTIL SEASON-WORK-INDEX > SEASON-TABLE-SIZE
057600            OR WS-NAME-FOUND.
057700     IF WS-NAME-FOUND
057800         GO TO 2160-EXIT
057900     END-IF.
058000     IF SEASON-TABLE-SIZE NOT < 900
058100         DISPLAY 'RBRBILD: *** SEASON TABLE FULL AT 900 - ',
058200             WS-MERGE-NAAM, ' NOT ADDED ***'
058300         SET WS-SEASON-TABLE-FULL TO TRUE
058400         GO TO 2160-EXIT
058500     END-IF.
058600     ADD 1 TO SEASON-TABLE-SIZE
058700     MOVE SEASON-TABLE-SIZE TO SEASON-WORK-INDEX
058800     PERFORM 2170-INITIALISE-NEW-ENTRY.
058900*---------------------------------------------------------------*
059000 2160-EXIT.
059100     EXIT.
059200*---------------------------------------------------------------*
059300 2165-COMPARE-ENTRY-NAME.
059400*---------------------------------------------------------------*
059500     IF SNT-NAAM (SEASON-WORK-INDEX) = WS-MERGE-NAAM
059600         SET WS-NAME-FOUND TO TRUE
059700     END-IF.
059800*---------------------------------------------------------------*
059900 2170-INITIALISE-NEW-ENTRY.
060000*---------------------------------------------------------------*
060100     MOVE WS-MERGE-NAAM TO SNT-NAAM (SEASON-WORK-INDEX).
060200     MOVE ZERO TO SNT-BONUS       (SEASON-WORK-INDEX)
060300                  SNT-TOTAL       (SEASON-WORK-INDEX)
060400                  SNT-RANK        (SEASON-WORK-INDEX)
060500                  SNT-RANK-AG-NUM (SEASON-WORK-INDEX).
060600     MOVE SPACE TO SNT-AGEGROUP (SEASON-WORK-INDEX).
060700     SET SNT-AGEGROUP-UNKNOWN (SEASON-WORK-INDEX) TO TRUE.
060800     PERFORM 2175-CLEAR-RACE-SLOT
060900         VARYING WS-CLEAR-SUB FROM 1 BY 1
061000         UNTIL WS-CLEAR-SUB > WS-RACE-COUNT.
061100*---------------------------------------------------------------*
061200 2175-CLEAR-RACE-SLOT.
061300*---------------------------------------------------------------*
061400     MOVE ZERO
061500         TO SNT-POINTS-RACE (SEASON-WORK-INDEX, WS-CLEAR-SUB)
061600            SNT-RANK-RACE   (SEASON-WORK-INDEX, WS-CLEAR-SUB)
061700            SNT-TOP-RANK    (SEASON-WORK-INDEX, WS-CLEAR-SUB).
061800*---------------------------------------------------------------*
061900* 3000-LOAD-AGE-GROUPS IS A LEFT MERGE -- A NAME NOT ALREADY IN
062000* THE SEASON TABLE (I.E. WHO RAN NO RACE) IS SIMPLY IGNORED.
062100*---------------------------------------------------------------*
062200 3000-LOAD-AGE-GROUPS.
062300*---------------------------------------------------------------*
062400     MOVE 'N' TO WS-AG-EOF-SW.
062500     PERFORM 3010-READ-AGE-RECORD.
062600     PERFORM 3020-APPLY-AGE-GROUP
062700         UNTIL WS-END-OF-AGE-FILE.
062800*---------------------------------------------------------------*
062900 3010-READ-AGE-RECORD.
063000*---------------------------------------------------------------*
063100     EVALUATE TRUE
063200         WHEN WS-PROCESSING-MEN
063300             READ AGEGROUP-MEN-FILE
063400                 AT END SET WS-END-OF-AGE-FILE TO TRUE
063500             END-READ
063600             IF NOT WS-END-OF-AGE-FILE
063700                 MOVE AGM-NAAM     TO WS-MERGE-NAAM
063800                 MOVE AGM-AGEGROUP TO WS-AGE-WORK
063900             END-IF
064000         WHEN WS-PROCESSING-WOMEN
064100             READ AGEGROUP-WOMEN-FILE
064200                 AT END SET WS-END-OF-AGE-FILE TO TRUE
064300             END-READ
064400             IF NOT WS-END-OF-AGE-FILE
064500                 MOVE AGW-NAAM     TO WS-MERGE-NAAM
064600                 MOVE AGW-AGEGROUP TO WS-AGE-WORK
064700             END-IF
064800     END-EVALUATE.
064900*---------------------------------------------------------------*
065000 3020-APPLY-AGE-GROUP.
065100*---------------------------------------------------------------*
065200     PERFORM 2150-TITLE-CASE-MERGE-NAME.
065300     MOVE 'N' TO WS-FOUND-SW.
065400     PERFORM 2165-COMPARE-ENTRY-NAME
065500         VARYING SEASON-WORK-INDEX FROM 1 BY 1
065600         UNTIL SEASON-WORK-INDEX > SEASON-TABLE-SIZE
065700            OR WS-NAME-FOUND.
065800     IF WS-NAME-FOUND
065900         MOVE WS-AGE-WORK TO SNT-AGEGROUP (SEASON-WORK-INDEX)
066000         SET SNT-HAS-AGEGROUP (SEASON-WORK-INDEX) TO TRUE
066100     END-IF.
066200     PERFORM 3010-READ-AGE-RECORD.
066300*---------------------------------------------------------------*
066400* 4000-BUILD-TIEBREAK-KEYS SORTS EACH RUNNER'S UP-TO-FIVE RACE
066500* RANKS ASCENDING INTO SNT-TOP-RANK -- AN UNRUN RACE IS FORCED
066600* TO 9999 SO IT ALWAYS SORTS AS WORSE THAN A REAL FINISH.
066700*---------------------------------------------------------------*
066800 4000-BUILD-TIEBREAK-KEYS.
066900*---------------------------------------------------------------*
067000     PERFORM 4010-COPY-RANK-TO-WORK
067100         VARYING WS-CLEAR-SUB FROM 1 BY 1
067200         UNTIL WS-CLEAR-SUB > WS-RACE-COUNT.
067300     PERFORM 4020-BUBBLE-SORT-RANKS.
067400     PERFORM 4030-STORE-TOP-RANK
067500         VARYING WS-CLEAR-SUB FROM 1 BY 1
067600         UNTIL WS-CLEAR-SUB > WS-RACE-COUNT.
067700     PERFORM 4100-COMPUTE-BONUS.
067800     PERFORM 4200-COMPUTE-TOTAL.
067900*---------------------------------------------------------------*
068000 4010-COPY-RANK-TO-WORK.
068100*---------------------------------------------------------------*
068200     IF SNT-RANK-RACE (SEASON-TABLE-INDEX, WS-CLEAR-SUB) = ZERO
068300         MOVE 9999 TO WS-RANK-SORTED (WS-CLEAR-SUB)
068400     ELSE
068500         MOVE SNT-RANK-RACE (SEASON-TABLE-INDEX, WS-CLEAR-SUB)
068600             TO WS-RANK-SORTED (WS-CLEAR-SUB)
068700     END-IF.
068800*---------------------------------------------------------------*
068900 4020-BUBBLE-SORT-RANKS.
069000*---------------------------------------------------------------*
069100     PERFORM 4021-RANK-BUBBLE-PASS
069200         VARYING WS-CLEAR-SUB FROM 1 BY 1
069300         UNTIL WS-CLEAR-SUB > WS-RACE-COUNT.
069400*---------------------------------------------------------------*
069500 4021-RANK-BUBBLE-PASS.
069600*---------------------------------------------------------------*
069700     PERFORM 4022-COMPARE-RANK-PAIR
069800         VARYING WS-COMPARE-SUB FROM 1 BY 1
069900         UNTIL WS-COMPARE-SUB > WS-RACE-COUNT - 1.
070000*---------------------------------------------------------------*
070100 4022-COMPARE-RANK-PAIR.
070200*---------------------------------------------------------------*
070300     IF WS-RANK-SORTED (WS-COMPARE-SUB)
070400          > WS-RANK-SORTED (WS-COMPARE-SUB + 1)
070500         MOVE WS-RANK-SORTED (WS-COMPARE-SUB)     TO WS-HOLD-RANK
070600         MOVE WS-RANK-SORTED (WS-COMPARE-SUB + 1)
070700             TO WS-RANK-SORTED (WS-COMPARE-SUB)
070800         MOVE WS-HOLD-RANK
070900             TO WS-RANK-SORTED (WS-COMPARE-SUB + 1)
071000     END-IF.
071100*---------------------------------------------------------------*
071200 4030-STORE-TOP-RANK.
071300*---------------------------------------------------------------*
071400     MOVE WS-RANK-SORTED (WS-CLEAR-SUB)
071500         TO SNT-TOP-RANK (SEASON-TABLE-INDEX, WS-CLEAR-SUB).
071600*---------------------------------------------------------------*
071700 4100-COMPUTE-BONUS.
071800*---------------------------------------------------------------*
071900     MOVE ZERO TO WS-RACES-ENTERED.
072000     PERFORM 4110-COUNT-ENTERED-RACE
072100         VARYING WS-CLEAR-SUB FROM 1 BY 1
072200         UNTIL WS-CLEAR-SUB > WS-RACE-COUNT.
072300     EVALUATE WS-RACES-ENTERED
072400         WHEN 4      MOVE 15 TO SNT-BONUS (SEASON-TABLE-INDEX)
072500         WHEN 5      MOVE 30 TO SNT-BONUS (SEASON-TABLE-INDEX)
072600         WHEN OTHER  MOVE ZERO TO SNT-BONUS (SEASON-TABLE-INDEX)
072700     END-EVALUATE.
072800*---------------------------------------------------------------*
072900 4110-COUNT-ENTERED-RACE.
073000*---------------------------------------------------------------*
073100     IF SNT-POINTS-RACE (SEASON-TABLE-INDEX, WS-CLEAR-SUB) > ZERO
073200         ADD 1 TO WS-RACES-ENTERED
073300     END-IF.
073400*---------------------------------------------------------------*
073500 4200-COMPUTE-TOTAL.
073600*---------------------------------------------------------------*
073700     PERFORM 4210-COPY-POINTS-TO-WORK
073800         VARYING WS-CLEAR-SUB FROM 1 BY 1
073900         UNTIL WS-CLEAR-SUB > WS-RACE-COUNT.
074000     PERFORM 4220-BUBBLE-SORT-POINTS.
074100     COMPUTE SNT-TOTAL (SEASON-TABLE-INDEX) =
074200         WS-POINTS-SORTED (1) + WS-POINTS-SORTED (2)
074300         + WS-POINTS-SORTED (3) + SNT-BONUS (SEASON-TABLE-INDEX).
074400*---------------------------------------------------------------*
074500 4210-COPY-POINTS-TO-WORK.
074600*---------------------------------------------------------------*
074700     MOVE SNT-POINTS-RACE (SEASON-TABLE-INDEX, WS-CLEAR-SUB)
074800         TO WS-POINTS-SORTED (WS-CLEAR-SUB).
074900*---------------------------------------------------------------*
075000 4220-BUBBLE-SORT-POINTS.
075100*---------------------------------------------------------------*
075200     PERFORM 4221-POINTS-BUBBLE-PASS
075300         VARYING WS-CLEAR-SUB FROM 1 BY 1
075400         UNTIL WS-CLEAR-SUB > WS-RACE-COUNT.
075500*---------------------------------------------------------------*
075600 4221-POINTS-BUBBLE-PASS.
075700*---------------------------------------------------------------*
075800     PERFORM 4222-COMPARE-POINTS-PAIR
075900         VARYING WS-COMPARE-SUB FROM 1 BY 1
076000         UNTIL WS-COMPARE-SUB > WS-RACE-COUNT - 1.
076100*---------------------------------------------------------------*
076200 4222-COMPARE-POINTS-PAIR.
076300*---------------------------------------------------------------*
076400     IF WS-POINTS-SORTED (WS-COMPARE-SUB)
076500          < WS-POINTS-SORTED (WS-COMPARE-SUB + 1)
076600         MOVE WS-POINTS-SORTED (WS-COMPARE-SUB)
076700             TO WS-HOLD-POINTS
076800         MOVE WS-POINTS-SORTED (WS-COMPARE-SUB + 1)
076900             TO WS-POINTS-SORTED (WS-COMPARE-SUB)
077000         MOVE WS-HOLD-POINTS
077100             TO WS-POINTS-SORTED (WS-COMPARE-SUB + 1)
077200     END-IF.
077300*---------------------------------------------------------------*
077400* 5000-SORT-SEASON-TABLE IS AN IN-MEMORY BUBBLE SORT ON TOTAL
077500* DESCENDING, THEN THE TIE-BREAK KEYS ASCENDING.
077600*---------------------------------------------------------------*
077700 5000-SORT-SEASON-TABLE.
077800*---------------------------------------------------------------*
077900     IF SEASON-TABLE-SIZE > 1
078000         PERFORM 5010-BUBBLE-OUTER-PASS
078100             VARYING SEASON-WORK-INDEX FROM 1 BY 1
078200             UNTIL SEASON-WORK-INDEX >= SEASON-TABLE-SIZE
078300     END-IF.
078400*---------------------------------------------------------------*
078500 5010-BUBBLE-OUTER-PASS.
078600*---------------------------------------------------------------*
078700     PERFORM 5100-COMPARE-AND-SWAP
078800         VARYING SEASON-TABLE-INDEX FROM 1 BY 1
078900         UNTIL SEASON-TABLE-INDEX > SEASON-TABLE-SIZE
079000                                     - SEASON-WORK-INDEX.
079100*---------------------------------------------------------------*
079200 5100-COMPARE-AND-SWAP.
079300*---------------------------------------------------------------*
079400     IF SNT-TOTAL (SEASON-TABLE-INDEX)
079500          < SNT-TOTAL (SEASON-TABLE-INDEX + 1)
079600         PERFORM 5150-SWAP-ENTRIES
079700     ELSE
079800         IF SNT-TOTAL (SEASON-TABLE-INDEX)
079900              = SNT-TOTAL (SEASON-TABLE-INDEX + 1)
080000             PERFORM 5120-COMPARE-TIEBREAK
080100         END-IF
080200     END-IF.
080300*---------------------------------------------------------------*
080400 5120-COMPARE-TIEBREAK.
080500*---------------------------------------------------------------*
080600     SET WS-TABLE-NOT-SWAPPED TO TRUE.
080700     MOVE 'N' TO WS-DECIDED-SW.
080800     PERFORM 5125-COMPARE-TIEBREAK-SLOT
080900         VARYING WS-CLEAR-SUB FROM 1 BY 1
081000         UNTIL WS-CLEAR-SUB > WS-RACE-COUNT
081100                OR WS-TIEBREAK-DECIDED.
081200     IF WS-TABLE-SWAPPED
081300         PERFORM 5150-SWAP-ENTRIES
081400     END-IF.
081500*---------------------------------------------------------------*
081600 5125-COMPARE-TIEBREAK-SLOT.
081700*---------------------------------------------------------------*
081800     IF SNT-TOP-RANK (SEASON-TABLE-INDEX, WS-CLEAR-SUB)
081900          > SNT-TOP-RANK (SEASON-TABLE-INDEX + 1, WS-CLEAR-SUB)
082000         SET WS-TABLE-SWAPPED TO TRUE
082100         SET WS-TIEBREAK-DECIDED TO TRUE
082200     ELSE
082300         IF SNT-TOP-RANK (SEASON-TABLE-INDEX, WS-CLEAR-SUB)
082400              < SNT-TOP-RANK (SEASON-TABLE-INDEX + 1,
082500                              WS-CLEAR-SUB)
082600             SET WS-TIEBREAK-DECIDED TO TRUE
082700         END-IF
082800     END-IF.
082900*---------------------------------------------------------------*
083000 5150-SWAP-ENTRIES.
083100*---------------------------------------------------------------*
083200     MOVE SNT-ENTRY (SEASON-TABLE-INDEX)     TO WS-HOLD-ENTRY.
083300     DISPLAY 'RBRBILD: TIEBREAK SWAP - ', HLDK-NAAM.
083400     MOVE SNT-ENTRY (SEASON-TABLE-INDEX + 1)
083500         TO SNT-ENTRY (SEASON-TABLE-INDEX).
083600     MOVE WS-HOLD-ENTRY TO SNT-ENTRY (SEASON-TABLE-INDEX + 1).
083700*---------------------------------------------------------------*
083800* 5200-ASSIGN-OVERALL-RANK IS THE LEAGUE'S "MIN" METHOD -- A TIED
083900* GROUP SHARES THE ORDINAL POSITION OF ITS FIRST MEMBER.
084000*---------------------------------------------------------------*
084100 5200-ASSIGN-OVERALL-RANK.
084200*---------------------------------------------------------------*
084300     IF SEASON-TABLE-SIZE > ZERO
084400         MOVE 1 TO SNT-RANK (1)
084500         PERFORM 5210-ASSIGN-RANK-ENTRY
084600             VARYING SEASON-TABLE-INDEX FROM 2 BY 1
084700             UNTIL SEASON-TABLE-INDEX > SEASON-TABLE-SIZE
084800     END-IF.
084900*---------------------------------------------------------------*
085000 5210-ASSIGN-RANK-ENTRY.
085100*---------------------------------------------------------------*
085200     IF SNT-TOTAL (SEASON-TABLE-INDEX)
085300          = SNT-TOTAL (SEASON-TABLE-INDEX - 1)
085400       AND SNT-TOP-RANK (SEASON-TABLE-INDEX, 1)
085500          = SNT-TOP-RANK (SEASON-TABLE-INDEX - 1, 1)
085600       AND SNT-TOP-RANK (SEASON-TABLE-INDEX, 2)
085700          = SNT-TOP-RANK (SEASON-TABLE-INDEX - 1, 2)
085800       AND SNT-TOP-RANK (SEASON-TABLE-INDEX, 3)
085900          = SNT-TOP-RANK (SEASON-TABLE-INDEX - 1, 3)
086000       AND SNT-TOP-RANK (SEASON-TABLE-INDEX, 4)
086100          = SNT-TOP-RANK (SEASON-TABLE-INDEX - 1, 4)
086200       AND SNT-TOP-RANK (SEASON-TABLE-INDEX, 5)
086300          = SNT-TOP-RANK (SEASON-TABLE-INDEX - 1, 5)
086400         MOVE SNT-RANK (SEASON-TABLE-INDEX - 1)
086500             TO SNT-RANK (SEASON-TABLE-INDEX)
086600     ELSE
086700         MOVE SEASON-TABLE-INDEX TO SNT-RANK (SEASON-TABLE-INDEX)
086800     END-IF.
086900*---------------------------------------------------------------*
087000* 6100-ASSIGN-AGE-GROUP-RANK COUNTS, FOR EACH RUNNER WITH A KNOWN
087100* AGE GROUP, HOW MANY GROUP-MATES SCORED A HIGHER TOTAL -- THAT
087200* COUNT PLUS ONE IS THE AGE-GROUP RANK (MIN METHOD AGAIN).
087300*---------------------------------------------------------------*
087400 6100-ASSIGN-AGE-GROUP-RANK.
087500*---------------------------------------------------------------*
087600     PERFORM 6110-ASSIGN-ONE-AGE-GROUP-RANK
087700         VARYING SEASON-TABLE-INDEX FROM 1 BY 1
087800         UNTIL SEASON-TABLE-INDEX > SEASON-TABLE-SIZE.
087900*---------------------------------------------------------------*
088000 6110-ASSIGN-ONE-AGE-GROUP-RANK.
088100*---------------------------------------------------------------*
088200     IF SNT-HAS-AGEGROUP (SEASON-TABLE-INDEX)
088300         MOVE ZERO TO WS-BETTER-COUNT
088400         PERFORM 6120-COUNT-BETTER-IN-GROUP
088500             VARYING SEASON-WORK-INDEX FROM 1 BY 1
088600             UNTIL SEASON-WORK-INDEX > SEASON-TABLE-SIZE
088700         COMPUTE SNT-RANK-AG-NUM (SEASON-TABLE-INDEX)
088800             = WS-BETTER-COUNT + 1
088900     END-IF.
089000*---------------------------------------------------------------*
089100 6120-COUNT-BETTER-IN-GROUP.
089200*---------------------------------------------------------------*
089300     IF SNT-HAS-AGEGROUP (SEASON-WORK-INDEX)
089400       AND SNT-AGEGROUP (SEASON-WORK-INDEX)
089500             = SNT-AGEGROUP (SEASON-TABLE-INDEX)
089600       AND SNT-TOTAL (SEASON-WORK-INDEX)
089700             > SNT-TOTAL (SEASON-TABLE-INDEX)
089800         ADD 1 TO WS-BETTER-COUNT
089900     END-IF.
090000*---------------------------------------------------------------*
090100 7000-WRITE-CLASSIFICATION-FILE.
090200*---------------------------------------------------------------*
090300     PERFORM 7010-FORMAT-CLASSIFICATION-LINE.
090400     PERFORM 7020-WRITE-CLASSIFICATION-RECORD.
090500     PERFORM 9000-PRINT-REPORT-LINE.
090600     PERFORM 8900-DISPLAY-REPORT-LINE.
090700*---------------------------------------------------------------*
090800 7010-FORMAT-CLASSIFICATION-LINE.
090900*---------------------------------------------------------------*
091000     PERFORM 7015-BUILD-RANK-AG-TEXT.
091100     EVALUATE TRUE
091200         WHEN WS-PROCESSING-MEN
091300             MOVE SNT-RANK (SEASON-TABLE-INDEX) TO SSN-RANK
091400             MOVE SNT-NAAM (SEASON-TABLE-INDEX) TO SSN-NAAM
091500             PERFORM 7017-MOVE-POINTS-MEN
091600                 VARYING WS-CLEAR-SUB FROM 1 BY 1
091700                 UNTIL WS-CLEAR-SUB > WS-RACE-COUNT
091800             MOVE SNT-BONUS (SEASON-TABLE-INDEX) TO SSN-BONUS
091900             MOVE SNT-TOTAL (SEASON-TABLE-INDEX) TO SSN-TOTAL
092000             MOVE WS-RANK-AG-TEXT                TO SSN-RANK-AG
092100             MOVE RBR-SEASON-LINE
092200                 TO NEXT-REPORT-LINE
092300         WHEN WS-PROCESSING-WOMEN
092400             MOVE SNT-RANK (SEASON-TABLE-INDEX) TO CW-RANK
092500             MOVE SNT-NAAM (SEASON-TABLE-INDEX) TO CW-NAAM
092600             PERFORM 7018-MOVE-POINTS-WOMEN
092700                 VARYING WS-CLEAR-SUB FROM 1 BY 1
092800                 UNTIL WS-CLEAR-SUB > WS-RACE-COUNT
092900             MOVE SNT-BONUS (SEASON-TABLE-INDEX) TO CW-BONUS
093000             MOVE SNT-TOTAL (SEASON-TABLE-INDEX) TO CW-TOTAL
093100             MOVE WS-RANK-AG-TEXT                TO CW-RANK-AG
093200             MOVE CLASS-WOMEN-RECORD
093300                 TO NEXT-REPORT-LINE
093400     END-EVALUATE.
093500*---------------------------------------------------------------*
093600 7015-BUILD-RANK-AG-TEXT.
093700*---------------------------------------------------------------*
093800     MOVE SPACE TO WS-RANK-AG-TEXT.
093900     IF SNT-HAS-AGEGROUP (SEASON-TABLE-INDEX)
094000         MOVE SNT-RANK-AG-NUM (SEASON-TABLE-INDEX)
094100             TO WS-RANK-AG-NUM-ED
094200         MOVE ZERO TO WS-LEAD-SPACE-COUNT
094300         INSPECT WS-RANK-AG-NUM-ED TALLYING WS-LEAD-SPACE-COUNT
094400             FOR LEADING SPACE
094500         COMPUTE WS-RANK-AG-START = WS-LEAD-SPACE-COUNT + 1
094600         STRING WS-RANK-AG-NUM-ED (WS-RANK-AG-START :)
094700                    DELIMITED BY SIZE
094800                ' (' DELIMITED BY SIZE
094900                SNT-AGEGROUP (SEASON-TABLE-INDEX)
095000                    DELIMITED BY SPACE
095100                ')' DELIMITED BY SIZE
095200             INTO WS-RANK-AG-TEXT
095300     END-IF.
095400*---------------------------------------------------------------*
095500 7017-MOVE-POINTS-MEN.
095600*---------------------------------------------------------------*
095700     MOVE SNT-POINTS-RACE (SEASON-TABLE-INDEX, WS-CLEAR-SUB)
095800         TO SSN-RACE-PTS (WS-CLEAR-SUB).
095900*---------------------------------------------------------------*
096000 7018-MOVE-POINTS-WOMEN.
096100*---------------------------------------------------------------*
096200     MOVE SNT-POINTS-RACE (SEASON-TABLE-INDEX, WS-CLEAR-SUB)
096300         TO CW-RACE-PTS (WS-CLEAR-SUB).
096400*---------------------------------------------------------------*
096500 7020-WRITE-CLASSIFICATION-RECORD.
096600*---------------------------------------------------------------*
096700     EVALUATE TRUE
096800         WHEN WS-PROCESSING-MEN
096900             WRITE RBR-SEASON-LINE
097000             PERFORM 7025-AUDIT-MEN-RECORD
097100         WHEN WS-PROCESSING-WOMEN WRITE CLASS-WOMEN-RECORD
097200     END-EVALUATE.
097300*---------------------------------------------------------------*
097400* 7025-AUDIT-MEN-RECORD ECHOES THE NAME AND TOTAL BACK OUT OF THE
097500* RECORD JUST WRITTEN, VIA THE ALT REDEFINES, SO THE RUN LOG CAN
097600* BE DIFFED AGAINST THE PRINTED REPORT (REQ 2024-061).
097700*---------------------------------------------------------------*
097800 7025-AUDIT-MEN-RECORD.
097900*---------------------------------------------------------------*
098000     DISPLAY 'RBRBILD: WROTE ', ALT-NAAM, ' TOTAL ', ALT-TOTAL.
098100*---------------------------------------------------------------*
098200 8900-DISPLAY-REPORT-LINE.
098300*---------------------------------------------------------------*
098400     DISPLAY 'CLASSIFIED: ', SNT-NAAM (SEASON-TABLE-INDEX),
098500             ' RANK ', SNT-RANK (SEASON-TABLE-INDEX).
098600*---------------------------------------------------------------*
098700 9000-PRINT-REPORT-LINE.
098800*---------------------------------------------------------------*
098900     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
099000         PERFORM 9100-PRINT-HEADING-LINES.
099100     MOVE NEXT-REPORT-LINE           TO PRINT-LINE.
099200     PERFORM 9120-WRITE-PRINT-LINE.
099300*---------------------------------------------------------------*
099400 9100-PRINT-HEADING-LINES.
099500*---------------------------------------------------------------*
099600     MOVE PAGE-COUNT                 TO HL1-PAGE-COUNT.
099700     MOVE HEADING-LINE-1             TO PRINT-LINE.
099800     PERFORM 9110-WRITE-TOP-OF-PAGE.
099900     MOVE 2                          TO LINE-SPACEING.
100000     MOVE HEADING-LINE-2             TO PRINT-LINE.
100100     PERFORM 9120-WRITE-PRINT-LINE.
100200     ADD  1                          TO PAGE-COUNT.
100300     MOVE 1                          TO LINE-SPACEING.
100400     MOVE 5                          TO LINE-COUNT.
100500*---------------------------------------------------------------*
100600 9110-WRITE-TOP-OF-PAGE.
100700*---------------------------------------------------------------*
100800     WRITE PRINT-RECORD
100900         AFTER ADVANCING PAGE.
101000     MOVE SPACE                      TO PRINT-LINE.
101100*---------------------------------------------------------------*
101200 9120-WRITE-PRINT-LINE.
101300*---------------------------------------------------------------*
101400     WRITE PRINT-RECORD
101500         AFTER ADVANCING LINE-SPACEING.
101600     MOVE SPACE                      TO PRINT-LINE.
101700     ADD  1                          TO LINE-COUNT.
101800     MOVE 1                          TO LINE-SPACEING.
101900*---------------------------------------------------------------*
102000 9500-CLOSE-FILES.
102100*---------------------------------------------------------------*
102200     CLOSE SCORE-RACE1-MEN-FILE, SCORE-RACE1-WOMEN-FILE,
102300           SCORE-RACE2-MEN-FILE, SCORE-RACE2-WOMEN-FILE,
102400           SCORE-RACE3-MEN-FILE, SCORE-RACE3-WOMEN-FILE,
102500           SCORE-RACE4-MEN-FILE, SCORE-RACE4-WOMEN-FILE,
102600           SCORE-RACE5-MEN-FILE, SCORE-RACE5-WOMEN-FILE,
102700           AGEGROUP-MEN-FILE, AGEGROUP-WOMEN-FILE,
102800           CLASS-MEN-FILE, CLASS-WOMEN-FILE, PRINT-FILE.
