000100*---------------------------------------------------------------*
000200*    RBRRAW  -  RAW RACE-RESULT LINE, ONE PER PRINTED ROW OF A
000300*    SEASON RACE RESULTS FILE (SITTARD/BORNE/HULSBEEK/BATHMEN/
000400*    UTRECHT).  HEADER, FOOTER, CATEGORY-TITLE AND DQ/DNS/DNF
000500*    ROWS COME THROUGH THIS SAME LAYOUT -- RBRPROC SORTS THEM.
000600*---------------------------------------------------------------*
000700 01  RBR-RAW-RECORD.
000800     05  RBR-PLACE                   PIC X(06).
000900     05  RBR-NAAM                    PIC X(40).
001000     05  RBR-CATEGORY                PIC X(30).
001100     05  RBR-TIJD                    PIC X(08).
001200     05  RBR-GESLACHT                PIC X(01).
001300     05  FILLER                      PIC X(15).
