000100*---------------------------------------------------------------*
000200*    RBRCTL  -  PRINTER CONTROL FIELDS AND RUN DATE, COMMON TO
000300*    EVERY REPORT-WRITING PROGRAM IN THE SEASON SUITE.
000400*---------------------------------------------------------------*
000500 01  PRINTER-CONTROL-FIELDS.
000600     05  LINE-SPACEING               PIC 9(01) USAGE IS COMP.
000700     05  LINE-COUNT                  PIC 9(03) USAGE IS COMP.
000800     05  LINES-ON-PAGE               PIC 9(03) USAGE IS COMP
000900                                          VALUE 55.
001000     05  PAGE-COUNT                  PIC 9(03) USAGE IS COMP
001100                                          VALUE ZERO.
001200     05  TOP-OF-PAGE                 PIC X(01).
001300     05  SINGLE-SPACE                PIC 9(01) VALUE 1.
001400     05  DOUBLE-SPACE                PIC 9(01) VALUE 2.
001500     05  TRIPLE-SPACE                PIC 9(01) VALUE 3.
001600     05  OVERPRINT                   PIC 9(01) VALUE ZERO.
001700*---------------------------------------------------------------*
001800 01  WS-CURRENT-DATE-DATA.
001900     05  WS-CURRENT-DATE.
002000         10  WS-CURR-YEAR            PIC 9(04).
002100         10  WS-CURR-MONTH           PIC 9(02).
002200         10  WS-CURR-DAY             PIC 9(02).
002300     05  WS-CURRENT-TIME.
002400         10  WS-CURR-HOURS           PIC 9(02).
002500         10  WS-CURR-MINUTES         PIC 9(02).
002600         10  WS-CURR-SECONDS         PIC 9(02).
002700         10  WS-CURR-HUNDREDTHS      PIC 9(02).
002800     05  FILLER                      PIC X(08).
