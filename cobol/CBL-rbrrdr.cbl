000100*===============================================================*
000200* PROGRAM NAME:    RBRRDR
000300* ORIGINAL AUTHOR: T. VAN DER BERG
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/91 T VAN DER BERG  CREATED - SPLIT OUT OF RBRPROC SO A
000900*                          RACE FILE CAN BE RELOADED WITHOUT
001000*                          RERUNNING THE WHOLE SEASON.
001100* 09/02/93 T VAN DER BERG  ADDED BATHMEN AND UTRECHT SELECTS.
001200* 04/14/97 H KUIPERS       CORRECTED SITTARD DD NAME (WAS
001300*                          POINTING AT LAST YEAR'S DATASET).
001400* 11/30/98 H KUIPERS       Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
001500*                          IN THIS PROGRAM, NO CHANGE REQUIRED.
001600* 06/07/02 R DE GROOT      REQ 2002-114, RE-OPEN ON MAY-EXIST
001700*                          STATUS SO A RERUN DOES NOT ABEND.
001800* 02/19/09 R DE GROOT      REQ 2009-041, RAISED TABLE LIMIT TO
001900*                          600 ENTRIES (UTRECHT NOW OVER 500).
002000* 06/11/24 M JANSEN        REQ 2024-067, 2200-LOAD-TABLE-ENTRY NOW
002100*                          STOPS THE LOAD AT 600 ROWS INSTEAD OF
002200*                          RUNNING THE TABLE INDEX PAST THE END OF
002300*                          TBL-RAW-RECORD.
002400*===============================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  RBRRDR.
002700 AUTHOR.        T. VAN DER BERG.
002800 INSTALLATION.  RUN BIKE RUN LEAGUE - SCORING OFFICE.
002900 DATE-WRITTEN.  03/11/91.
003000 DATE-COMPILED.
003100 SECURITY.      NON-CONFIDENTIAL.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400*---------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*---------------------------------------------------------------*
003700 SOURCE-COMPUTER. IBM-3096.
003800 OBJECT-COMPUTER. IBM-3096.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*---------------------------------------------------------------*
004400 FILE-CONTROL.
004500     SELECT RACE-SITTARD-FILE ASSIGN TO RBSITD
004600       ORGANIZATION IS LINE SEQUENTIAL
004700       FILE STATUS  IS RBR-FILE-STATUS.
004800*
004900     SELECT RACE-BORNE-MEN-FILE ASSIGN TO RBBORM
005000       ORGANIZATION IS LINE SEQUENTIAL
005100       FILE STATUS  IS RBR-FILE-STATUS.
005200*
005300     SELECT RACE-BORNE-WOMEN-FILE ASSIGN TO RBBORW
005400       ORGANIZATION IS LINE SEQUENTIAL
005500       FILE STATUS  IS RBR-FILE-STATUS.
005600*
005700     SELECT RACE-HULSBEEK-FILE ASSIGN TO RBHULS
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS  IS RBR-FILE-STATUS.
006000*
006100     SELECT RACE-BATHMEN-MEN-FILE ASSIGN TO RBBATM
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       FILE STATUS  IS RBR-FILE-STATUS.
006400*
006500     SELECT RACE-BATHMEN-WOMEN-FILE ASSIGN TO RBBATW
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       FILE STATUS  IS RBR-FILE-STATUS.
006800*
006900     SELECT RACE-UTRECHT-FILE ASSIGN TO RBUTRE
007000       ORGANIZATION IS LINE SEQUENTIAL
007100       FILE STATUS  IS RBR-FILE-STATUS.
007200*===============================================================*
007300 DATA DIVISION.
007400*---------------------------------------------------------------*
007500 FILE SECTION.
007600*---------------------------------------------------------------*
007700 FD  RACE-SITTARD-FILE.
007800 01  SITTARD-LINE                PIC X(100).
007900 01  SITTARD-LINE-ALT REDEFINES SITTARD-LINE.
008000     05  SIT-FIRST-COL               PIC X(01).
008100     05  FILLER                      PIC X(99).
008200*---------------------------------------------------------------*
008300 FD  RACE-BORNE-MEN-FILE.
008400 01  BORNE-MEN-LINE               PIC X(100).
008500 01  BORNE-MEN-LINE-ALT REDEFINES BORNE-MEN-LINE.
008600     05  BOM-FIRST-COL               PIC X(01).
008700     05  FILLER                      PIC X(99).
008800*---------------------------------------------------------------*
008900 FD  RACE-BORNE-WOMEN-FILE.
009000 01  BORNE-WOMEN-LINE             PIC X(100).
009100*---------------------------------------------------------------*
009200 FD  RACE-HULSBEEK-FILE.
009300 01  HULSBEEK-LINE                PIC X(100).
009400 01  HULSBEEK-LINE-ALT REDEFINES HULSBEEK-LINE.
009500     05  HUL-FIRST-COL               PIC X(01).
009600     05  FILLER                      PIC X(99).
009700*---------------------------------------------------------------*
009800 FD  RACE-BATHMEN-MEN-FILE.
009900 01  BATHMEN-MEN-LINE             PIC X(100).
010000*---------------------------------------------------------------*
010100 FD  RACE-BATHMEN-WOMEN-FILE.
010200 01  BATHMEN-WOMEN-LINE           PIC X(100).
010300*---------------------------------------------------------------*
010400 FD  RACE-UTRECHT-FILE.
010500 01  UTRECHT-LINE                 PIC X(100).
010600*---------------------------------------------------------------*
010700 WORKING-STORAGE SECTION.
010800*---------------------------------------------------------------*
010900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
011000     05  RBR-FILE-STATUS             PIC X(02).
011100         88  RBR-FILE-OK                    VALUE '00'.
011200         88  RBR-FILE-EOF                   VALUE '10'.
011300         88  RBR-FILE-NOT-FOUND             VALUE '35'.
011400     05  EOF-SWITCH                  PIC X(01).
011500         88  EOF                            VALUE 'Y'.
011600     05  WS-RECORDS-READ             PIC 9(05) USAGE IS COMP
011700                                          VALUE ZERO.
011800*---------------------------------------------------------------*
011900 01  ERROR-DISPLAY-LINE.
012000     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
012100     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
012200     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
012300     05  DL-FILE-STATUS              PIC X(02).
012400     05  FILLER  PIC X(05) VALUE ' *** '.
012500*---------------------------------------------------------------*
012600 LINKAGE SECTION.
012700 COPY RBRTAB.
012800*===============================================================*
012900 PROCEDURE DIVISION USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
013000     RBR-RACE-CODE, RECORD-TABLE.
013100*---------------------------------------------------------------*
013200 0000-MAIN-ROUTINE.
013300*---------------------------------------------------------------*
013400     MOVE ZERO             TO RECORD-TABLE-SIZE.
013500     PERFORM 1000-OPEN-RACE-FILE.
013600     IF RBR-FILE-OK
013700         PERFORM 2000-PROCESS-RACE-FILE.
013800     PERFORM 3000-CLOSE-RACE-FILE.
013900     GOBACK.
014000*---------------------------------------------------------------*
014100* 1000-OPEN-RACE-FILE OPENS ONLY THE PHYSICAL FILE THE CALLER
014200* ASKED FOR -- A SEASON RARELY RUNS ALL SEVEN FILES ON THE SAME
014300* CALL, ONE OR TWO RACES ARE ALWAYS STILL PENDING.
014400*---------------------------------------------------------------*
014500 1000-OPEN-RACE-FILE.
014600*---------------------------------------------------------------*
014700     EVALUATE TRUE
014800         WHEN RACE-SITTARD
014900             OPEN INPUT RACE-SITTARD-FILE
015000         WHEN RACE-BORNE-MEN
015100             OPEN INPUT RACE-BORNE-MEN-FILE
015200         WHEN RACE-BORNE-WOMEN
015300             OPEN INPUT RACE-BORNE-WOMEN-FILE
015400         WHEN RACE-HULSBEEK
015500             OPEN INPUT RACE-HULSBEEK-FILE
015600         WHEN RACE-BATHMEN-MEN
015700             OPEN INPUT RACE-BATHMEN-MEN-FILE
015800         WHEN RACE-BATHMEN-WOMEN
015900             OPEN INPUT RACE-BATHMEN-WOMEN-FILE
016000         WHEN RACE-UTRECHT
016100             OPEN INPUT RACE-UTRECHT-FILE
016200         WHEN OTHER
016300             MOVE '35'               TO RBR-FILE-STATUS
016400     END-EVALUATE.
016500     IF NOT RBR-FILE-OK AND NOT RBR-FILE-NOT-FOUND
016600         MOVE 'OPEN'                 TO DL-ERROR-REASON
016700         PERFORM 9900-DISPLAY-FILE-ERROR.
016800*---------------------------------------------------------------*
016900 2000-PROCESS-RACE-FILE.
017000*---------------------------------------------------------------*
017100     PERFORM 2100-READ-NEXT-RAW-RECORD.
017200     PERFORM 2200-LOAD-TABLE-ENTRY THRU 2200-EXIT
017300         UNTIL EOF.
017400*---------------------------------------------------------------*
017500 2100-READ-NEXT-RAW-RECORD.
017600*---------------------------------------------------------------*
017700     EVALUATE TRUE
017800         WHEN RACE-SITTARD
017900             READ RACE-SITTARD-FILE
018000                 AT END SET EOF TO TRUE
018100             END-READ
018200         WHEN RACE-BORNE-MEN
018300             READ RACE-BORNE-MEN-FILE
018400                 AT END SET EOF TO TRUE
018500             END-READ
018600         WHEN RACE-BORNE-WOMEN
018700             READ RACE-BORNE-WOMEN-FILE
018800                 AT END SET EOF TO TRUE
018900             END-READ
019000         WHEN RACE-HULSBEEK
019100             READ RACE-HULSBEEK-FILE
019200                 AT END SET EOF TO TRUE
019300             END-READ
019400         WHEN RACE-BATHMEN-MEN
019500             READ RACE-BATHMEN-MEN-FILE
019600                 AT END SET EOF TO TRUE
019700             END-READ
019800         WHEN RACE-BATHMEN-WOMEN
019900             READ RACE-BATHMEN-WOMEN-FILE
020000                 AT END SET EOF TO TRUE
020100             END-READ
020200         WHEN RACE-UTRECHT
020300             READ RACE-UTRECHT-FILE
020400                 AT END SET EOF TO TRUE
020500             END-READ
020600     END-EVALUATE.
020700*---------------------------------------------------------------*
020800*---------------------------------------------------------------*
020900* 2200-LOAD-TABLE-ENTRY THRU 2200-EXIT GUARDS THE 600-ROW CEILING
021000* ON TBL-RAW-RECORD (RAISED FROM 500 UNDER REQ 2009-041).  A RACE
021100* FILE RUNNING PAST 600 ROWS SETS EOF AND STOPS THE LOAD RATHER
021200* THAN LET RBR-TBL-IDX WALK OFF THE END OF THE TABLE.
021300*---------------------------------------------------------------*
021400 2200-LOAD-TABLE-ENTRY.
021500*---------------------------------------------------------------*
021600     IF RECORD-TABLE-SIZE NOT < 600
021700         DISPLAY 'RBRRDR: *** RACE FILE HAS MORE THAN 600 ROWS -- '
021800         DISPLAY 'RBRRDR: *** ROWS PAST 600 ARE NOT LOADED ***'
021900         SET EOF                 TO TRUE
022000         GO TO 2200-EXIT
022100     END-IF.
022200     ADD 1                       TO RECORD-TABLE-SIZE.
022300     SET RBR-TBL-IDX             TO RECORD-TABLE-SIZE.
022400     EVALUATE TRUE
022500         WHEN RACE-SITTARD
022600             MOVE SITTARD-LINE (1:100)   TO TBL-RAW-RECORD
022700                 (RBR-TBL-IDX)
022800         WHEN RACE-BORNE-MEN
022900             MOVE BORNE-MEN-LINE (1:100) TO TBL-RAW-RECORD
023000                 (RBR-TBL-IDX)
023100         WHEN RACE-BORNE-WOMEN
023200             MOVE BORNE-WOMEN-LINE (1:100) TO TBL-RAW-RECORD
023300                 (RBR-TBL-IDX)
023400         WHEN RACE-HULSBEEK
023500             MOVE HULSBEEK-LINE (1:100) TO TBL-RAW-RECORD
023600                 (RBR-TBL-IDX)
023700         WHEN RACE-BATHMEN-MEN
023800             MOVE BATHMEN-MEN-LINE (1:100) TO TBL-RAW-RECORD
023900                 (RBR-TBL-IDX)
024000         WHEN RACE-BATHMEN-WOMEN
024100             MOVE BATHMEN-WOMEN-LINE (1:100) TO TBL-RAW-RECORD
024200                 (RBR-TBL-IDX)
024300         WHEN RACE-UTRECHT
024400             MOVE UTRECHT-LINE (1:100)  TO TBL-RAW-RECORD
024500                 (RBR-TBL-IDX)
024600     END-EVALUATE.
024700     ADD 1                       TO WS-RECORDS-READ.
024800     PERFORM 2100-READ-NEXT-RAW-RECORD.
024900*---------------------------------------------------------------*
025000 2200-EXIT.
025100     EXIT.
025200*---------------------------------------------------------------*
025300 3000-CLOSE-RACE-FILE.
025400*---------------------------------------------------------------*
025500     EVALUATE TRUE
025600         WHEN RACE-SITTARD
025700             CLOSE RACE-SITTARD-FILE
025800         WHEN RACE-BORNE-MEN
025900             CLOSE RACE-BORNE-MEN-FILE
026000         WHEN RACE-BORNE-WOMEN
026100             CLOSE RACE-BORNE-WOMEN-FILE
026200         WHEN RACE-HULSBEEK
026300             CLOSE RACE-HULSBEEK-FILE
026400         WHEN RACE-BATHMEN-MEN
026500             CLOSE RACE-BATHMEN-MEN-FILE
026600         WHEN RACE-BATHMEN-WOMEN
026700             CLOSE RACE-BATHMEN-WOMEN-FILE
026800         WHEN RACE-UTRECHT
026900             CLOSE RACE-UTRECHT-FILE
027000     END-EVALUATE.
027100*---------------------------------------------------------------*
027200 9900-DISPLAY-FILE-ERROR.
027300*---------------------------------------------------------------*
027400     MOVE RBR-FILE-STATUS        TO DL-FILE-STATUS.
027500     DISPLAY ERROR-DISPLAY-LINE.
