000100*===============================================================*
000200* PROGRAM NAME:    RBRSCOR
000300* ORIGINAL AUTHOR: T. VAN DER BERG
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/91 T VAN DER BERG  CREATED - RANKS ONE RACE'S CLEANED
000900*                          FILE AND AWARDS SEASON POINTS.
001000* 09/02/93 T VAN DER BERG  ADDED WOMEN'S PASS (WAS MEN ONLY).
001100* 11/30/98 H KUIPERS       Y2K REVIEW - NO CALENDAR ARITHMETIC
001200*                          IN THIS PROGRAM, NO CHANGE REQUIRED.
001300* 06/07/02 R DE GROOT      REQ 2002-114, READS THE CLEANED FILES
001400*                          RBRPROC NOW PRODUCES, NOT RAW SHEETS.
001500* 02/19/09 R DE GROOT      REQ 2009-041, POINTS TABLE EXTENDED
001600*                          PAST RANK 150 (WAS A HARD STOP).
001700* 05/06/24 M JANSEN        REQ 2024-058, SORT/RANK/SCORE NOW RUNS
001800*                          ONCE PER RACE PER GENDER AGAINST
001900*                          RBRPROC'S NEW PER-RACE CLEAN FILES
002000*                          (WAS ONE COMBINED PASS PER GENDER) SO
002100*                          RBRBILD GETS ITS FIVE SEPARATE SCORE
002200*                          FILES PER GENDER.
002300* 06/11/24 M JANSEN        REQ 2024-068, 3100-SCORE-AND-PRINT SKIPS
002400*                          A SORT RECORD WITH A BLANK NAME INSTEAD
002500*                          OF SCORING IT.
002600* 06/12/24 M JANSEN        REQ 2024-071, 3200-ASSIGN-POINTS NOW
002700*                          CAPS THE 51-150 BAND STEP AT 98 SO RANK
002800*                          150 SCORES 1 POINT, NOT 0 (WAS SCORING
002900*                          WORSE THAN RANK 151).
003000*===============================================================*
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  RBRSCOR.
003300 AUTHOR.        T. VAN DER BERG.
003400 INSTALLATION.  RUN BIKE RUN LEAGUE - SCORING OFFICE.
003500 DATE-WRITTEN.  03/18/91.
003600 DATE-COMPILED.
003700 SECURITY.      NON-CONFIDENTIAL.
003800*===============================================================*
003900 ENVIRONMENT DIVISION.
004000*---------------------------------------------------------------*
004100 CONFIGURATION SECTION.
004200*---------------------------------------------------------------*
004300 SOURCE-COMPUTER. IBM-3096.
004400 OBJECT-COMPUTER. IBM-3096.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*---------------------------------------------------------------*
004800 INPUT-OUTPUT SECTION.
004900*---------------------------------------------------------------*
005000* ONE CLEAN-FILE INPUT AND ONE SCORE-FILE OUTPUT PER RACE, PER
005100* GENDER (RACE 1 SITTARD, 2 BORNE, 3 HULSBEEK, 4 BATHMEN, 5
005200* UTRECHT) -- REQ 2024-058.  THE SCORE-FILE NAMES AND LOGICAL
005300* ASSIGNS MATCH WHAT RBRBILD EXPECTS TO MERGE FOR THE SEASON.
005400*---------------------------------------------------------------*
005500 FILE-CONTROL.
005600     SELECT PRINT-FILE ASSIGN TO PRTFILE.
005700*
005800     SELECT CLEAN-RACE1-MEN-FILE ASSIGN TO RBCL1M
005900       ORGANIZATION IS LINE SEQUENTIAL
006000       FILE STATUS  IS CL1M-STATUS.
006100     SELECT CLEAN-RACE1-WOMEN-FILE ASSIGN TO RBCL1W
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       FILE STATUS  IS CL1W-STATUS.
006400     SELECT CLEAN-RACE2-MEN-FILE ASSIGN TO RBCL2M
006500       ORGANIZATION IS LINE SEQUENTIAL
006600       FILE STATUS  IS CL2M-STATUS.
006700     SELECT CLEAN-RACE2-WOMEN-FILE ASSIGN TO RBCL2W
006800       ORGANIZATION IS LINE SEQUENTIAL
006900       FILE STATUS  IS CL2W-STATUS.
007000     SELECT CLEAN-RACE3-MEN-FILE ASSIGN TO RBCL3M
007100       ORGANIZATION IS LINE SEQUENTIAL
007200       FILE STATUS  IS CL3M-STATUS.
007300     SELECT CLEAN-RACE3-WOMEN-FILE ASSIGN TO RBCL3W
007400       ORGANIZATION IS LINE SEQUENTIAL
007500       FILE STATUS  IS CL3W-STATUS.
007600     SELECT CLEAN-RACE4-MEN-FILE ASSIGN TO RBCL4M
007700       ORGANIZATION IS LINE SEQUENTIAL
007800       FILE STATUS  IS CL4M-STATUS.
007900     SELECT CLEAN-RACE4-WOMEN-FILE ASSIGN TO RBCL4W
008000       ORGANIZATION IS LINE SEQUENTIAL
008100       FILE STATUS  IS CL4W-STATUS.
008200     SELECT CLEAN-RACE5-MEN-FILE ASSIGN TO RBCL5M
008300       ORGANIZATION IS LINE SEQUENTIAL
008400       FILE STATUS  IS CL5M-STATUS.
008500     SELECT CLEAN-RACE5-WOMEN-FILE ASSIGN TO RBCL5W
008600       ORGANIZATION IS LINE SEQUENTIAL
008700       FILE STATUS  IS CL5W-STATUS.
008800*
008900     SELECT SCORE-RACE1-MEN-FILE ASSIGN TO RBSC1M
009000       ORGANIZATION IS LINE SEQUENTIAL
009100       FILE STATUS  IS SC1M-STATUS.
009200     SELECT SCORE-RACE1-WOMEN-FILE ASSIGN TO RBSC1W
009300       ORGANIZATION IS LINE SEQUENTIAL
009400       FILE STATUS  IS SC1W-STATUS.
009500     SELECT SCORE-RACE2-MEN-FILE ASSIGN TO RBSC2M
009600       ORGANIZATION IS LINE SEQUENTIAL
009700       FILE STATUS  IS SC2M-STATUS.
009800     SELECT SCORE-RACE2-WOMEN-FILE ASSIGN TO RBSC2W
009900       ORGANIZATION IS LINE SEQUENTIAL
010000       FILE STATUS  IS SC2W-STATUS.
010100     SELECT SCORE-RACE3-MEN-FILE ASSIGN TO RBSC3M
010200       ORGANIZATION IS LINE SEQUENTIAL
010300       FILE STATUS  IS SC3M-STATUS.
010400     SELECT SCORE-RACE3-WOMEN-FILE ASSIGN TO RBSC3W
010500       ORGANIZATION IS LINE SEQUENTIAL
010600       FILE STATUS  IS SC3W-STATUS.
010700     SELECT SCORE-RACE4-MEN-FILE ASSIGN TO RBSC4M
010800       ORGANIZATION IS LINE SEQUENTIAL
010900       FILE STATUS  IS SC4M-STATUS.
011000     SELECT SCORE-RACE4-WOMEN-FILE ASSIGN TO RBSC4W
011100       ORGANIZATION IS LINE SEQUENTIAL
011200       FILE STATUS  IS SC4W-STATUS.
011300     SELECT SCORE-RACE5-MEN-FILE ASSIGN TO RBSC5M
011400       ORGANIZATION IS LINE SEQUENTIAL
011500       FILE STATUS  IS SC5M-STATUS.
011600     SELECT SCORE-RACE5-WOMEN-FILE ASSIGN TO RBSC5W
011700       ORGANIZATION IS LINE SEQUENTIAL
011800       FILE STATUS  IS SC5W-STATUS.
011900*
012000     SELECT SORT-FILE ASSIGN TO SORTFL.
012100*===============================================================*
012200 DATA DIVISION.
012300*---------------------------------------------------------------*
012400 FILE SECTION.
012500*---------------------------------------------------------------*
012600 FD  PRINT-FILE RECORDING MODE F.
012700 01  PRINT-RECORD.
012800     05  PRINT-LINE                  PIC X(132).
012900*---------------------------------------------------------------*
013000 FD  CLEAN-RACE1-MEN-FILE.
013100 01  CLEAN-RACE1-MEN-RECORD.
013200     05  CL1M-NAAM                   PIC X(40).
013300     05  CL1M-TIJD-SEC               PIC 9(06).
013400     05  CL1M-FINISH-POS             PIC 9(04).
013500     05  FILLER                      PIC X(10).
013600*---------------------------------------------------------------*
013700 FD  CLEAN-RACE1-WOMEN-FILE.
013800 01  CLEAN-RACE1-WOMEN-RECORD.
013900     05  CL1W-NAAM                   PIC X(40).
014000     05  CL1W-TIJD-SEC               PIC 9(06).
014100     05  CL1W-FINISH-POS             PIC 9(04).
014200     05  FILLER                      PIC X(10).
014300*---------------------------------------------------------------*
014400 FD  CLEAN-RACE2-MEN-FILE.
014500 01  CLEAN-RACE2-MEN-RECORD.
014600     05  CL2M-NAAM                   PIC X(40).
014700     05  CL2M-TIJD-SEC               PIC 9(06).
014800     05  CL2M-FINISH-POS             PIC 9(04).
014900     05  FILLER                      PIC X(10).
015000*---------------------------------------------------------------*
015100 FD  CLEAN-RACE2-WOMEN-FILE.
015200 01  CLEAN-RACE2-WOMEN-RECORD.
015300     05  CL2W-NAAM                   PIC X(40).
015400     05  CL2W-TIJD-SEC               PIC 9(06).
015500     05  CL2W-FINISH-POS             PIC 9(04).
015600     05  FILLER                      PIC X(10).
015700*---------------------------------------------------------------*
015800 FD  CLEAN-RACE3-MEN-FILE.
015900 01  CLEAN-RACE3-MEN-RECORD.
016000     05  CL3M-NAAM                   PIC X(40).
016100     05  CL3M-TIJD-SEC               PIC 9(06).
016200     05  CL3M-FINISH-POS             PIC 9(04).
016300     05  FILLER                      PIC X(10).
016400*---------------------------------------------------------------*
016500 FD  CLEAN-RACE3-WOMEN-FILE.
016600 01  CLEAN-RACE3-WOMEN-RECORD.
016700     05  CL3W-NAAM                   PIC X(40).
016800     05  CL3W-TIJD-SEC               PIC 9(06).
016900     05  CL3W-FINISH-POS             PIC 9(04).
017000     05  FILLER                      PIC X(10).
017100*---------------------------------------------------------------*
017200 FD  CLEAN-RACE4-MEN-FILE.
017300 01  CLEAN-RACE4-MEN-RECORD.
017400     05  CL4M-NAAM                   PIC X(40).
017500     05  CL4M-TIJD-SEC               PIC 9(06).
017600     05  CL4M-FINISH-POS             PIC 9(04).
017700     05  FILLER                      PIC X(10).
017800*---------------------------------------------------------------*
017900 FD  CLEAN-RACE4-WOMEN-FILE.
018000 01  CLEAN-RACE4-WOMEN-RECORD.
018100     05  CL4W-NAAM                   PIC X(40).
018200     05  CL4W-TIJD-SEC               PIC 9(06).
018300     05  CL4W-FINISH-POS             PIC 9(04).
018400     05  FILLER                      PIC X(10).
018500*---------------------------------------------------------------*
018600 FD  CLEAN-RACE5-MEN-FILE.
018700 01  CLEAN-RACE5-MEN-RECORD.
018800     05  CL5M-NAAM                   PIC X(40).
018900     05  CL5M-TIJD-SEC               PIC 9(06).
019000     05  CL5M-FINISH-POS             PIC 9(04).
019100     05  FILLER                      PIC X(10).
019200*---------------------------------------------------------------*
019300 FD  CLEAN-RACE5-WOMEN-FILE.
019400 01  CLEAN-RACE5-WOMEN-RECORD.
019500     05  CL5W-NAAM                   PIC X(40).
019600     05  CL5W-TIJD-SEC               PIC 9(06).
019700     05  CL5W-FINISH-POS             PIC 9(04).
019800     05  FILLER                      PIC X(10).
019900*---------------------------------------------------------------*
020000 FD  SCORE-RACE1-MEN-FILE.
020100 01  SC1M-RECORD.
020200     05  SC1M-NAAM                   PIC X(40).
020300     05  SC1M-POINTS                 PIC 9(03).
020400     05  SC1M-RANK                   PIC 9(04).
020500     05  FILLER                      PIC X(13).
020600*---------------------------------------------------------------*
020700 FD  SCORE-RACE1-WOMEN-FILE.
020800 01  SC1W-RECORD.
020900     05  SC1W-NAAM                   PIC X(40).
021000     05  SC1W-POINTS                 PIC 9(03).
021100     05  SC1W-RANK                   PIC 9(04).
021200     05  FILLER                      PIC X(13).
021300*---------------------------------------------------------------*
021400 FD  SCORE-RACE2-MEN-FILE.
021500 01  SC2M-RECORD.
021600     05  SC2M-NAAM                   PIC X(40).
021700     05  SC2M-POINTS                 PIC 9(03).
021800     05  SC2M-RANK                   PIC 9(04).
021900     05  FILLER                      PIC X(13).
022000*---------------------------------------------------------------*
022100 FD  SCORE-RACE2-WOMEN-FILE.
022200 01  SC2W-RECORD.
022300     05  SC2W-NAAM                   PIC X(40).
022400     05  SC2W-POINTS                 PIC 9(03).
022500     05  SC2W-RANK                   PIC 9(04).
022600     05  FILLER                      PIC X(13).
022700*---------------------------------------------------------------*
022800 FD  SCORE-RACE3-MEN-FILE.
022900 01  SC3M-RECORD.
023000     05  SC3M-NAAM                   PIC X(40).
023100     05  SC3M-POINTS                 PIC 9(03).
023200     05  SC3M-RANK                   PIC 9(04).
023300     05  FILLER                      PIC X(13).
023400*---------------------------------------------------------------*
023500 FD  SCORE-RACE3-WOMEN-FILE.
023600 01  SC3W-RECORD.
023700     05  SC3W-NAAM                   PIC X(40).
023800     05  SC3W-POINTS                 PIC 9(03).
023900     05  SC3W-RANK                   PIC 9(04).
024000     05  FILLER                      PIC X(13).
024100*---------------------------------------------------------------*
024200 FD  SCORE-RACE4-MEN-FILE.
024300 01  SC4M-RECORD.
024400     05  SC4M-NAAM                   PIC X(40).
024500     05  SC4M-POINTS                 PIC 9(03).
024600     05  SC4M-RANK                   PIC 9(04).
024700     05  FILLER                      PIC X(13).
024800*---------------------------------------------------------------*
024900 FD  SCORE-RACE4-WOMEN-FILE.
025000 01  SC4W-RECORD.
025100     05  SC4W-NAAM                   PIC X(40).
025200     05  SC4W-POINTS                 PIC 9(03).
025300     05  SC4W-RANK                   PIC 9(04).
025400     05  FILLER                      PIC X(13).
025500*---------------------------------------------------------------*
025600 FD  SCORE-RACE5-MEN-FILE.
025700 01  SC5M-RECORD.
025800     05  SC5M-NAAM                   PIC X(40).
025900     05  SC5M-POINTS                 PIC 9(03).
026000     05  SC5M-RANK                   PIC 9(04).
026100     05  FILLER                      PIC X(13).
026200*---------------------------------------------------------------*
026300 FD  SCORE-RACE5-WOMEN-FILE.
026400 01  SC5W-RECORD.
026500     05  SC5W-NAAM                   PIC X(40).
026600     05  SC5W-POINTS                 PIC 9(03).
026700     05  SC5W-RANK                   PIC 9(04).
026800     05  FILLER                      PIC X(13).
026900*---------------------------------------------------------------*
027000 SD  SORT-FILE.
027100 01  SORT-RECORD.
027200     05  SR-TIJD-SEC                 PIC 9(06).
027300     05  SR-NAAM                     PIC X(40).
027400     05  FILLER                      PIC X(14).
027500 01  SORT-RECORD-ALT REDEFINES SORT-RECORD.
027600     05  SR-FULL-TEXT                PIC X(60).
027700*---------------------------------------------------------------*
027800 WORKING-STORAGE SECTION.
027900*---------------------------------------------------------------*
028000* A HANDFUL OF STANDALONE COUNTERS THE MAIN ROUTINE DISPLAYS AT
028100* THE END OF THE RUN -- KEPT AT THE 77 LEVEL, THE SAME AS THE
028200* SHOP'S OLDER PROGRAMS ON THE 3096 DO FOR A SOLITARY TOTAL.
028300*---------------------------------------------------------------*
028400 77  WS-RACES-SCORED-CTR         PIC 9(01) USAGE IS COMP
028500                                      VALUE ZERO.
028600 77  WS-FINISHERS-SCORED-CTR     PIC 9(04) USAGE IS COMP
028700                                      VALUE ZERO.
028800 77  WS-ZERO-FINISHER-SW         PIC X(01) VALUE 'N'.
028900     88  WS-RACE-HAD-NO-FINISHERS      VALUE 'Y'.
029000*---------------------------------------------------------------*
029100* THE TEN CLEAN-FILE STATUS FIELDS ARE ALSO LAID DOWN AS A TABLE
029200* SO 1000-OPEN-FILES-INITIALIZE CAN WALK ALL TEN AFTER THE OPEN
029300* WITHOUT TEN SEPARATE IF STATEMENTS -- SAME FOR THE TEN SCORE
029400* FILES.  THE INDIVIDUAL NAMES REMAIN FOR THE READ/WRITE LOGIC.
029500*---------------------------------------------------------------*
029600 01  WS-CLEAN-STATUS-GROUP.
029700     05  CL1M-STATUS                 PIC X(02) VALUE '00'.
029800     05  CL1W-STATUS                 PIC X(02) VALUE '00'.
029900     05  CL2M-STATUS                 PIC X(02) VALUE '00'.
030000     05  CL2W-STATUS                 PIC X(02) VALUE '00'.
030100     05  CL3M-STATUS                 PIC X(02) VALUE '00'.
030200     05  CL3W-STATUS                 PIC X(02) VALUE '00'.
030300     05  CL4M-STATUS                 PIC X(02) VALUE '00'.
030400     05  CL4W-STATUS                 PIC X(02) VALUE '00'.
030500     05  CL5M-STATUS                 PIC X(02) VALUE '00'.
030600     05  CL5W-STATUS                 PIC X(02) VALUE '00'.
030700 01  WS-CLEAN-STATUS-TABLE REDEFINES WS-CLEAN-STATUS-GROUP.
030800     05  WS-CLEAN-STATUS-ENTRY       PIC X(02) OCCURS 10 TIMES.
030900*---------------------------------------------------------------*
031000 01  WS-SCORE-STATUS-GROUP.
031100     05  SC1M-STATUS                 PIC X(02) VALUE '00'.
031200     05  SC1W-STATUS                 PIC X(02) VALUE '00'.
031300     05  SC2M-STATUS                 PIC X(02) VALUE '00'.
031400     05  SC2W-STATUS                 PIC X(02) VALUE '00'.
031500     05  SC3M-STATUS                 PIC X(02) VALUE '00'.
031600     05  SC3W-STATUS                 PIC X(02) VALUE '00'.
031700     05  SC4M-STATUS                 PIC X(02) VALUE '00'.
031800     05  SC4W-STATUS                 PIC X(02) VALUE '00'.
031900     05  SC5M-STATUS                 PIC X(02) VALUE '00'.
032000     05  SC5W-STATUS                 PIC X(02) VALUE '00'.
032100 01  WS-SCORE-STATUS-TABLE REDEFINES WS-SCORE-STATUS-GROUP.
032200     05  WS-SCORE-STATUS-ENTRY       PIC X(02) OCCURS 10 TIMES.
032300*---------------------------------------------------------------*
032400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
032500     05  WS-STATUS-SUB               PIC 9(02) USAGE IS COMP.
032600     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
032700         88  END-OF-FILE                     VALUE 'Y'.
032800     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
032900         88  SORT-END-OF-FILE                VALUE 'Y'.
033000     05  WS-GENDER-SW                PIC X(01).
033100         88  WS-PROCESSING-MEN                VALUE 'M'.
033200         88  WS-PROCESSING-WOMEN              VALUE 'W'.
033300     05  WS-CURRENT-RACE-NUM         PIC 9(01) USAGE IS COMP.
033400         88  WS-RACE-1                       VALUE 1.
033500         88  WS-RACE-2                       VALUE 2.
033600         88  WS-RACE-3                       VALUE 3.
033700         88  WS-RACE-4                       VALUE 4.
033800         88  WS-RACE-5                       VALUE 5.
033900     05  WS-RANK-COUNTER             PIC 9(04) USAGE IS COMP
034000                                          VALUE ZERO.
034100     05  WS-POINTS                   PIC 9(03) USAGE IS COMP
034200                                          VALUE ZERO.
034300     05  WS-BAND-STEP                PIC S9(04) USAGE IS COMP.
034400*---------------------------------------------------------------*
034500 01  PRINT-LINES.
034600     05  NEXT-REPORT-LINE            PIC X(132) VALUE SPACE.
034700*---------------------------------------------------------------*
034800 01  DETAIL-LINE.
034900     05  DL-RANK                     PIC ZZZ9.
035000     05  FILLER                      PIC X(03) VALUE SPACE.
035100     05  DL-NAAM                     PIC X(40).
035200     05  FILLER                      PIC X(03) VALUE SPACE.
035300     05  DL-POINTS                   PIC ZZ9.
035400     05  FILLER                      PIC X(70) VALUE SPACE.
035500*---------------------------------------------------------------*
035600 01  HEADING-LINES.
035700     05  HEADING-LINE-1.
035800         10  FILLER   PIC X(07) VALUE ' DATE: '.
035900         10  HL1-MONTH               PIC X(02).
036000         10  FILLER   PIC X(01) VALUE '/'.
036100         10  HL1-DAY                 PIC X(02).
036200         10  FILLER   PIC X(01) VALUE '/'.
036300         10  HL1-YEAR                PIC X(04).
036400         10  FILLER   PIC X(03) VALUE SPACE.
036500         10  FILLER   PIC X(20) VALUE '  RUN BIKE RUN LEAGU'.
036600         10  FILLER   PIC X(20) VALUE 'E - RACE RANK/POINTS'.
036700         10  FILLER   PIC X(20) VALUE ' REPORT             '.
036800         10  FILLER   PIC X(20) VALUE '          PAGE:     '.
036900         10  HL1-PAGE-COUNT          PIC ZZ9.
037000     05  HEADING-LINE-2.
037100         10  FILLER   PIC X(06) VALUE 'RANK  '.
037200         10  FILLER   PIC X(43) VALUE 'PARTICIPANT NAME'.
037300         10  FILLER   PIC X(06) VALUE 'PTS'.
037400         10  FILLER   PIC X(20) VALUE SPACE.
037500*---------------------------------------------------------------*
037600 COPY RBRCTL.
037700*===============================================================*
037800 PROCEDURE DIVISION.
037900*---------------------------------------------------------------*
038000 0000-MAIN-ROUTINE.
038100*---------------------------------------------------------------*
038200     PERFORM 1000-OPEN-FILES-INITIALIZE.
038300     PERFORM 2000-SCORE-ONE-RACE
038400         VARYING WS-CURRENT-RACE-NUM FROM 1 BY 1
038500         UNTIL WS-CURRENT-RACE-NUM > 5.
038600     PERFORM 4000-CLOSE-FILES.
038700     DISPLAY 'RBRSCOR: RACES SCORED     - ', WS-RACES-SCORED-CTR.
038800     DISPLAY 'RBRSCOR: FINISHERS SCORED - ', WS-FINISHERS-SCORED-CTR.
038900     GOBACK.
039000*---------------------------------------------------------------*
039100 1000-OPEN-FILES-INITIALIZE.
039200*---------------------------------------------------------------*
039300     OPEN INPUT  CLEAN-RACE1-MEN-FILE, CLEAN-RACE1-WOMEN-FILE,
039400                 CLEAN-RACE2-MEN-FILE, CLEAN-RACE2-WOMEN-FILE,
039500                 CLEAN-RACE3-MEN-FILE, CLEAN-RACE3-WOMEN-FILE,
039600                 CLEAN-RACE4-MEN-FILE, CLEAN-RACE4-WOMEN-FILE,
039700                 CLEAN-RACE5-MEN-FILE, CLEAN-RACE5-WOMEN-FILE.
039800     OPEN OUTPUT SCORE-RACE1-MEN-FILE, SCORE-RACE1-WOMEN-FILE,
039900                 SCORE-RACE2-MEN-FILE, SCORE-RACE2-WOMEN-FILE,
040000                 SCORE-RACE3-MEN-FILE, SCORE-RACE3-WOMEN-FILE,
040100                 SCORE-RACE4-MEN-FILE, SCORE-RACE4-WOMEN-FILE,
040200                 SCORE-RACE5-MEN-FILE, SCORE-RACE5-WOMEN-FILE,
040300                 PRINT-FILE.
040400     PERFORM 1010-CHECK-ONE-CLEAN-STATUS
040500         VARYING WS-STATUS-SUB FROM 1 BY 1
040600         UNTIL WS-STATUS-SUB > 10.
040700     PERFORM 1020-CHECK-ONE-SCORE-STATUS
040800         VARYING WS-STATUS-SUB FROM 1 BY 1
040900         UNTIL WS-STATUS-SUB > 10.
041000     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-DATA.
041100     MOVE WS-CURR-MONTH             TO HL1-MONTH.
041200     MOVE WS-CURR-DAY               TO HL1-DAY.
041300     MOVE WS-CURR-YEAR              TO HL1-YEAR.
041400*---------------------------------------------------------------*
041500 1010-CHECK-ONE-CLEAN-STATUS.
041600*---------------------------------------------------------------*
041700     IF WS-CLEAN-STATUS-ENTRY (WS-STATUS-SUB) NOT = '00'
041800         DISPLAY 'RBRSCOR: *** ERROR OPENING CLEAN FILE NUMBER ',
041900             WS-STATUS-SUB, ' STATUS ',
042000             WS-CLEAN-STATUS-ENTRY (WS-STATUS-SUB), ' ***'.
042100*---------------------------------------------------------------*
042200 1020-CHECK-ONE-SCORE-STATUS.
042300*---------------------------------------------------------------*
042400     IF WS-SCORE-STATUS-ENTRY (WS-STATUS-SUB) NOT = '00'
042500         DISPLAY 'RBRSCOR: *** ERROR OPENING SCORE FILE NUMBER ',
042600             WS-STATUS-SUB, ' STATUS ',
042700             WS-SCORE-STATUS-ENTRY (WS-STATUS-SUB), ' ***'.
042800*---------------------------------------------------------------*
042900* 2000-SCORE-ONE-RACE RUNS THE MEN'S SORT/RANK/SCORE PASS AND
043000* THEN THE WOMEN'S FOR THE RACE NAMED IN WS-CURRENT-RACE-NUM --
043100* REQ 2024-058, ONE RACE'S FINISHERS NEVER SEE ANOTHER RACE'S.
043200*---------------------------------------------------------------*
043300 2000-SCORE-ONE-RACE.
043400*---------------------------------------------------------------*
043500     SET WS-PROCESSING-MEN TO TRUE.
043600     PERFORM 2010-SORT-AND-SCORE-GENDER.
043700     SET WS-PROCESSING-WOMEN TO TRUE.
043800     PERFORM 2010-SORT-AND-SCORE-GENDER.
043900     ADD 1                          TO WS-RACES-SCORED-CTR.
044000*---------------------------------------------------------------*
044100* 2010-SORT-AND-SCORE-GENDER RUNS ONE COMPLETE SORT PASS FOR THE
044200* RACE/GENDER NAMED IN WS-CURRENT-RACE-NUM/WS-GENDER-SW.
044300*---------------------------------------------------------------*
044400 2010-SORT-AND-SCORE-GENDER.
044500*---------------------------------------------------------------*
044600     MOVE 'N'                       TO END-OF-FILE-SW.
044700     MOVE 'N'                       TO SORT-EOF-SW.
044800     MOVE 'Y'                       TO WS-ZERO-FINISHER-SW.
044900     MOVE ZERO                      TO WS-RANK-COUNTER.
045000     SORT SORT-FILE
045100          ON ASCENDING KEY SR-TIJD-SEC
045200          INPUT PROCEDURE IS 2100-LOAD-SORT-FILE
045300          OUTPUT PROCEDURE IS 3000-PRINT-SORT-FILE.
045400     IF WS-RACE-HAD-NO-FINISHERS
045500         DISPLAY 'RBRSCOR: NO FINISHERS FOR RACE ',
045600             WS-CURRENT-RACE-NUM, ' GENDER ', WS-GENDER-SW.
045700*---------------------------------------------------------------*
045800 2100-LOAD-SORT-FILE SECTION.
045900*---------------------------------------------------------------*
046000     PERFORM 8000-READ-CLEAN-FILE.
046100     PERFORM 2110-RELEASE-CLEAN-RECORD
046200         UNTIL END-OF-FILE.
046300 2100-DUMMY     SECTION.
046400*---------------------------------------------------------------*
046500 2110-RELEASE-CLEAN-RECORD.
046600*---------------------------------------------------------------*
046700     MOVE SPACE TO SORT-RECORD.
046800     EVALUATE TRUE
046900         WHEN WS-RACE-1 AND WS-PROCESSING-MEN
047000             MOVE CL1M-TIJD-SEC          TO SR-TIJD-SEC
047100             MOVE CL1M-NAAM              TO SR-NAAM
047200         WHEN WS-RACE-1 AND WS-PROCESSING-WOMEN
047300             MOVE CL1W-TIJD-SEC          TO SR-TIJD-SEC
047400             MOVE CL1W-NAAM              TO SR-NAAM
047500         WHEN WS-RACE-2 AND WS-PROCESSING-MEN
047600             MOVE CL2M-TIJD-SEC          TO SR-TIJD-SEC
047700             MOVE CL2M-NAAM              TO SR-NAAM
047800         WHEN WS-RACE-2 AND WS-PROCESSING-WOMEN
047900             MOVE CL2W-TIJD-SEC          TO SR-TIJD-SEC
048000             MOVE CL2W-NAAM              TO SR-NAAM
048100         WHEN WS-RACE-3 AND WS-PROCESSING-MEN
048200             MOVE CL3M-TIJD-SEC          TO SR-TIJD-SEC
048300             MOVE CL3M-NAAM              TO SR-NAAM
048400         WHEN WS-RACE-3 AND WS-PROCESSING-WOMEN
048500             MOVE CL3W-TIJD-SEC          TO SR-TIJD-SEC
048600             MOVE CL3W-NAAM              TO SR-NAAM
048700         WHEN WS-RACE-4 AND WS-PROCESSING-MEN
048800             MOVE CL4M-TIJD-SEC          TO SR-TIJD-SEC
048900             MOVE CL4M-NAAM              TO SR-NAAM
049000         WHEN WS-RACE-4 AND WS-PROCESSING-WOMEN
049100             MOVE CL4W-TIJD-SEC          TO SR-TIJD-SEC
049200             MOVE CL4W-NAAM              TO SR-NAAM
049300         WHEN WS-RACE-5 AND WS-PROCESSING-MEN
049400             MOVE CL5M-TIJD-SEC          TO SR-TIJD-SEC
049500             MOVE CL5M-NAAM              TO SR-NAAM
049600         WHEN WS-RACE-5 AND WS-PROCESSING-WOMEN
049700             MOVE CL5W-TIJD-SEC          TO SR-TIJD-SEC
049800             MOVE CL5W-NAAM              TO SR-NAAM
049900     END-EVALUATE.
050000     RELEASE SORT-RECORD.
050100     PERFORM 8000-READ-CLEAN-FILE.
050200*---------------------------------------------------------------*
050300 3000-PRINT-SORT-FILE    SECTION.
050400*---------------------------------------------------------------*
050500     PERFORM 8200-RETURN-SORT-RECORD.
050600     PERFORM 3100-SCORE-AND-PRINT THRU 3100-EXIT
050700         UNTIL SORT-END-OF-FILE.
050800 3000-DUMMY     SECTION.
050900*---------------------------------------------------------------*
051000* 3100-SCORE-AND-PRINT THRU 3100-EXIT SKIPS A SORT RECORD WITH A
051100* BLANK NAME OUTRIGHT -- A CLEAN RECORD SHOULD NEVER GET THIS FAR
051200* WITH NAAM BLANK, BUT REQ 2024-068 WANTS THE RANK COUNTER LEFT
051300* ALONE RATHER THAN BURN A PLACING ON A ROW THAT SLIPPED THROUGH.
051400*---------------------------------------------------------------*
051500 3100-SCORE-AND-PRINT.
051600*---------------------------------------------------------------*
051700     IF SR-NAAM = SPACES
051800         DISPLAY 'RBRSCOR: *** BLANK NAME ON SORT FILE - ROW SKIPPED'
051900         GO TO 3100-EXIT
052000     END-IF.
052100     ADD 1                           TO WS-RANK-COUNTER.
052200     MOVE 'N'                        TO WS-ZERO-FINISHER-SW.
052300     ADD 1                           TO WS-FINISHERS-SCORED-CTR.
052400     PERFORM 3200-ASSIGN-POINTS.
052500     PERFORM 3900-WRITE-SCORE-RECORD.
052600     MOVE WS-RANK-COUNTER            TO DL-RANK.
052700     MOVE SR-NAAM                    TO DL-NAAM.
052800     MOVE WS-POINTS                  TO DL-POINTS.
052900     MOVE DETAIL-LINE                TO NEXT-REPORT-LINE.
053000     PERFORM 9000-PRINT-REPORT-LINE.
053100*---------------------------------------------------------------*
053200 3100-EXIT.
053300     PERFORM 8200-RETURN-SORT-RECORD.
053400*---------------------------------------------------------------*
053500* 3200-ASSIGN-POINTS IS THE FIXED SEASON POINTS TABLE -- RANKS
053600* 1-15 ARE A FLAT LIST, 16-50 STEP DOWN BY 2, 51-150 STEP DOWN
053700* BY 1, AND EVERYTHING PAST 150 SCORES A SINGLE POINT.  POINTS
053800* ARE ALWAYS BY FINISHING POSITION WITHIN THIS RACE'S OWN SORT.
053900*---------------------------------------------------------------*
054000 3200-ASSIGN-POINTS.
054100*---------------------------------------------------------------*
054200     EVALUATE WS-RANK-COUNTER
054300         WHEN 1  MOVE 250 TO WS-POINTS
054400         WHEN 2  MOVE 240 TO WS-POINTS
054500         WHEN 3  MOVE 230 TO WS-POINTS
054600         WHEN 4  MOVE 225 TO WS-POINTS
054700         WHEN 5  MOVE 220 TO WS-POINTS
054800         WHEN 6  MOVE 215 TO WS-POINTS
054900         WHEN 7  MOVE 210 TO WS-POINTS
055000         WHEN 8  MOVE 205 TO WS-POINTS
055100         WHEN 9  MOVE 200 TO WS-POINTS
055200         WHEN 10 MOVE 195 TO WS-POINTS
055300         WHEN 11 MOVE 190 TO WS-POINTS
055400         WHEN 12 MOVE 185 TO WS-POINTS
055500         WHEN 13 MOVE 180 TO WS-POINTS
055600         WHEN 14 MOVE 175 TO WS-POINTS
055700         WHEN 15 MOVE 170 TO WS-POINTS
055800         WHEN 16 THRU 50
055900             COMPUTE WS-BAND-STEP = WS-RANK-COUNTER - 16
056000             COMPUTE WS-POINTS = 168 - (WS-BAND-STEP * 2)
056100         WHEN 51 THRU 150
056200             COMPUTE WS-BAND-STEP = WS-RANK-COUNTER - 51
056300             IF WS-BAND-STEP > 98
056400                 MOVE 98 TO WS-BAND-STEP
056500             END-IF
056600             COMPUTE WS-POINTS = 99 - WS-BAND-STEP
056700         WHEN OTHER
056800             MOVE 1 TO WS-POINTS
056900     END-EVALUATE.
057000*---------------------------------------------------------------*
057100 3900-WRITE-SCORE-RECORD.
057200*---------------------------------------------------------------*
057300     EVALUATE TRUE
057400         WHEN WS-RACE-1 AND WS-PROCESSING-MEN
057500             MOVE SR-NAAM                TO SC1M-NAAM
057600             MOVE WS-POINTS               TO SC1M-POINTS
057700             MOVE WS-RANK-COUNTER         TO SC1M-RANK
057800             WRITE SC1M-RECORD
057900         WHEN WS-RACE-1 AND WS-PROCESSING-WOMEN
058000             MOVE SR-NAAM                TO SC1W-NAAM
058100             MOVE WS-POINTS               TO SC1W-POINTS
058200             MOVE WS-RANK-COUNTER         TO SC1W-RANK
058300             WRITE SC1W-RECORD
058400         WHEN WS-RACE-2 AND WS-PROCESSING-MEN
058500             MOVE SR-NAAM                TO SC2M-NAAM
058600             MOVE WS-POINTS               TO SC2M-POINTS
058700             MOVE WS-RANK-COUNTER         TO SC2M-RANK
058800             WRITE SC2M-RECORD
058900         WHEN WS-RACE-2 AND WS-PROCESSING-WOMEN
059000             MOVE SR-NAAM                TO SC2W-NAAM
059100             MOVE WS-POINTS               TO SC2W-POINTS
059200             MOVE WS-RANK-COUNTER         TO SC2W-RANK
059300             WRITE SC2W-RECORD
059400         WHEN WS-RACE-3 AND WS-PROCESSING-MEN
059500             MOVE SR-NAAM                TO SC3M-NAAM
059600             MOVE WS-POINTS               TO SC3M-POINTS
059700             MOVE WS-RANK-COUNTER         TO SC3M-RANK
059800             WRITE SC3M-RECORD
059900         WHEN WS-RACE-3 AND WS-PROCESSING-WOMEN
060000             MOVE SR-NAAM                TO SC3W-NAAM
060100             MOVE WS-POINTS               TO SC3W-POINTS
060200             MOVE WS-RANK-COUNTER         TO SC3W-RANK
060300             WRITE SC3W-RECORD
060400         WHEN WS-RACE-4 AND WS-PROCESSING-MEN
060500             MOVE SR-NAAM                TO SC4M-NAAM
060600             MOVE WS-POINTS               TO SC4M-POINTS
060700             MOVE WS-RANK-COUNTER         TO SC4M-RANK
060800             WRITE SC4M-RECORD
060900         WHEN WS-RACE-4 AND WS-PROCESSING-WOMEN
061000             MOVE SR-NAAM                TO SC4W-NAAM
061100             MOVE WS-POINTS               TO SC4W-POINTS
061200             MOVE WS-RANK-COUNTER         TO SC4W-RANK
061300             WRITE SC4W-RECORD
061400         WHEN WS-RACE-5 AND WS-PROCESSING-MEN
061500             MOVE SR-NAAM                TO SC5M-NAAM
061600             MOVE WS-POINTS               TO SC5M-POINTS
061700             MOVE WS-RANK-COUNTER         TO SC5M-RANK
061800             WRITE SC5M-RECORD
061900         WHEN WS-RACE-5 AND WS-PROCESSING-WOMEN
062000             MOVE SR-NAAM                TO SC5W-NAAM
062100             MOVE WS-POINTS               TO SC5W-POINTS
062200             MOVE WS-RANK-COUNTER         TO SC5W-RANK
062300             WRITE SC5W-RECORD
062400     END-EVALUATE.
062500*---------------------------------------------------------------*
062600 4000-CLOSE-FILES.
062700*---------------------------------------------------------------*
062800     CLOSE CLEAN-RACE1-MEN-FILE, CLEAN-RACE1-WOMEN-FILE,
062900           CLEAN-RACE2-MEN-FILE, CLEAN-RACE2-WOMEN-FILE,
063000           CLEAN-RACE3-MEN-FILE, CLEAN-RACE3-WOMEN-FILE,
063100           CLEAN-RACE4-MEN-FILE, CLEAN-RACE4-WOMEN-FILE,
063200           CLEAN-RACE5-MEN-FILE, CLEAN-RACE5-WOMEN-FILE,
063300           SCORE-RACE1-MEN-FILE, SCORE-RACE1-WOMEN-FILE,
063400           SCORE-RACE2-MEN-FILE, SCORE-RACE2-WOMEN-FILE,
063500           SCORE-RACE3-MEN-FILE, SCORE-RACE3-WOMEN-FILE,
063600           SCORE-RACE4-MEN-FILE, SCORE-RACE4-WOMEN-FILE,
063700           SCORE-RACE5-MEN-FILE, SCORE-RACE5-WOMEN-FILE,
063800           PRINT-FILE.
063900*---------------------------------------------------------------*
064000 8000-READ-CLEAN-FILE.
064100*---------------------------------------------------------------*
064200     EVALUATE TRUE
064300         WHEN WS-RACE-1 AND WS-PROCESSING-MEN
064400             READ CLEAN-RACE1-MEN-FILE
064500                 AT END SET END-OF-FILE TO TRUE
064600             END-READ
064700         WHEN WS-RACE-1 AND WS-PROCESSING-WOMEN
064800             READ CLEAN-RACE1-WOMEN-FILE
064900                 AT END SET END-OF-FILE TO TRUE
065000             END-READ
065100         WHEN WS-RACE-2 AND WS-PROCESSING-MEN
065200             READ CLEAN-RACE2-MEN-FILE
065300                 AT END SET END-OF-FILE TO TRUE
065400             END-READ
065500         WHEN WS-RACE-2 AND WS-PROCESSING-WOMEN
065600             READ CLEAN-RACE2-WOMEN-FILE
065700                 AT END SET END-OF-FILE TO TRUE
065800             END-READ
065900         WHEN WS-RACE-3 AND WS-PROCESSING-MEN
066000             READ CLEAN-RACE3-MEN-FILE
066100                 AT END SET END-OF-FILE TO TRUE
066200             END-READ
066300         WHEN WS-RACE-3 AND WS-PROCESSING-WOMEN
066400             READ CLEAN-RACE3-WOMEN-FILE
066500                 AT END SET END-OF-FILE TO TRUE
066600             END-READ
066700         WHEN WS-RACE-4 AND WS-PROCESSING-MEN
066800             READ CLEAN-RACE4-MEN-FILE
066900                 AT END SET END-OF-FILE TO TRUE
067000             END-READ
067100         WHEN WS-RACE-4 AND WS-PROCESSING-WOMEN
067200             READ CLEAN-RACE4-WOMEN-FILE
067300                 AT END SET END-OF-FILE TO TRUE
067400             END-READ
067500         WHEN WS-RACE-5 AND WS-PROCESSING-MEN
067600             READ CLEAN-RACE5-MEN-FILE
067700                 AT END SET END-OF-FILE TO TRUE
067800             END-READ
067900         WHEN WS-RACE-5 AND WS-PROCESSING-WOMEN
068000             READ CLEAN-RACE5-WOMEN-FILE
068100                 AT END SET END-OF-FILE TO TRUE
068200             END-READ
068300     END-EVALUATE.
068400*---------------------------------------------------------------*
068500 8200-RETURN-SORT-RECORD.
068600*---------------------------------------------------------------*
068700     RETURN SORT-FILE
068800         AT END MOVE 'Y' TO SORT-EOF-SW.
068900*---------------------------------------------------------------*
069000 9000-PRINT-REPORT-LINE.
069100*---------------------------------------------------------------*
069200     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
069300         PERFORM 9100-PRINT-HEADING-LINES.
069400     MOVE NEXT-REPORT-LINE           TO PRINT-LINE.
069500     PERFORM 9120-WRITE-PRINT-LINE.
069600*---------------------------------------------------------------*
069700 9100-PRINT-HEADING-LINES.
069800*---------------------------------------------------------------*
069900     MOVE PAGE-COUNT                 TO HL1-PAGE-COUNT.
070000     MOVE HEADING-LINE-1             TO PRINT-LINE.
070100     PERFORM 9110-WRITE-TOP-OF-PAGE.
070200     MOVE 2                          TO LINE-SPACEING.
070300     MOVE HEADING-LINE-2             TO PRINT-LINE.
070400     PERFORM 9120-WRITE-PRINT-LINE.
070500     ADD  1                          TO PAGE-COUNT.
070600     MOVE 1                          TO LINE-SPACEING.
070700     MOVE 5                          TO LINE-COUNT.
070800*---------------------------------------------------------------*
070900 9110-WRITE-TOP-OF-PAGE.
071000*---------------------------------------------------------------*
071100     WRITE PRINT-RECORD
071200         AFTER ADVANCING PAGE.
071300     MOVE SPACE                      TO PRINT-LINE.
071400*---------------------------------------------------------------*
071500 9120-WRITE-PRINT-LINE.
071600*---------------------------------------------------------------*
071700     WRITE PRINT-RECORD
071800         AFTER ADVANCING LINE-SPACEING.
071900     MOVE SPACE                      TO PRINT-LINE.
072000     ADD  1                          TO LINE-COUNT.
072100     MOVE 1                          TO LINE-SPACEING.
