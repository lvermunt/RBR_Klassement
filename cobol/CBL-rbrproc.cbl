000100*===============================================================*
000200* PROGRAM NAME:    RBRPROC
000300* ORIGINAL AUTHOR: T. VAN DER BERG
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/91 T VAN DER BERG  CREATED FOR SEASON SCORING PROJECT.
000900* 07/22/92 T VAN DER BERG  ADDED SITTARD YOUTH CATEGORY DROP.
001000* 09/02/93 T VAN DER BERG  ADDED BATHMEN AND UTRECHT.
001100* 11/30/98 H KUIPERS       Y2K REVIEW - TIJD FIELD IS CLOCK TIME,
001200*                          NOT A CALENDAR DATE, NO CHANGE MADE.
001300* 06/07/02 R DE GROOT      REQ 2002-114, SPLIT READER OUT TO
001400*                          RBRRDR SO A RACE CAN BE RELOADED SOLO.
001500* 03/18/05 R DE GROOT      REQ 2005-029, U23 SUFFIX NOW APPEARS
001600*                          ON SITTARD NAMES, STRIP BEFORE MATCH.
001700* 02/19/09 R DE GROOT      REQ 2009-041, SITTARD ADDED IRONKIDS
001800*                          CATEGORIES TO THE YOUTH DROP LIST.
001900* 04/03/14 M JANSEN        REQ 2014-077, HULSBEEK CATEGORY LABELS
002000*                          CHANGED FROM ENGLISH TO DUTCH.
002100* 05/06/24 M JANSEN        REQ 2024-058, CLEAN FILE NOW WRITTEN
002200*                          PER RACE PER GENDER (WAS ONE COMBINED
002300*                          MEN/WOMEN PAIR) SO RBRSCOR NEVER RANKS
002400*                          TWO RACES' FINISHERS AGAINST EACH OTHER.
002500* 05/06/24 M JANSEN        REQ 2024-059, UTRECHT ROWS NOW ROUTED
002600*                          BY THE GESLACHT FLAG - WERE FALLING
002700*                          THROUGH TO NEITHER CLEAN FILE.
002800* 06/11/24 M JANSEN        REQ 2024-064, HEADER-TEXT CAPTURE WAS
002900*                          READING THE NAAM COLUMN INSTEAD OF THE
003000*                          PLACE COLUMN, SO A REPRINTED HEADER
003100*                          ROW NEVER MATCHED AT 3620 AND SURVIVED
003200*                          INTO THE CLEAN FILE.
003300* 06/11/24 M JANSEN        REQ 2024-066, GENERIC CLEANUP RECODED
003400*                          AS A PERFORM...THRU RANGE WITH A GO TO
003500*                          EXIT ON THE FIRST RULE THAT DROPS A ROW.
003600* 06/12/24 M JANSEN        REQ 2024-070, 3130-ROUTE-SITTARD-GENDER
003700*                          NOW CARRIES THE GENDER FORWARD FROM THE
003800*                          PRECEDING ROW ON A DATA ROW (BLANK
003900*                          CATEGORY) INSTEAD OF TESTING THE BLANK
004000*                          CATEGORY ITSELF AND DROPPING EVERY
004100*                          FINISHER UNDER THE TITLE ROW.
004200*===============================================================*
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.  RBRPROC.
004500 AUTHOR.        T. VAN DER BERG.
004600 INSTALLATION.  RUN BIKE RUN LEAGUE - SCORING OFFICE.
004700 DATE-WRITTEN.  03/11/91.
004800 DATE-COMPILED.
004900 SECURITY.      NON-CONFIDENTIAL.
005000*===============================================================*
005100 ENVIRONMENT DIVISION.
005200*---------------------------------------------------------------*
005300 CONFIGURATION SECTION.
005400*---------------------------------------------------------------*
005500 SOURCE-COMPUTER. IBM-3096.
005600 OBJECT-COMPUTER. IBM-3096.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*---------------------------------------------------------------*
006000 INPUT-OUTPUT SECTION.
006100*---------------------------------------------------------------*
006200 FILE-CONTROL.
006300     SELECT CLEAN-RACE1-MEN-FILE ASSIGN TO RBCL1M
006400       ORGANIZATION IS LINE SEQUENTIAL
006500       FILE STATUS  IS CL1M-STATUS.
006600     SELECT CLEAN-RACE1-WOMEN-FILE ASSIGN TO RBCL1W
006700       ORGANIZATION IS LINE SEQUENTIAL
006800       FILE STATUS  IS CL1W-STATUS.
006900     SELECT CLEAN-RACE2-MEN-FILE ASSIGN TO RBCL2M
007000       ORGANIZATION IS LINE SEQUENTIAL
007100       FILE STATUS  IS CL2M-STATUS.
007200     SELECT CLEAN-RACE2-WOMEN-FILE ASSIGN TO RBCL2W
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       FILE STATUS  IS CL2W-STATUS.
007500     SELECT CLEAN-RACE3-MEN-FILE ASSIGN TO RBCL3M
007600       ORGANIZATION IS LINE SEQUENTIAL
007700       FILE STATUS  IS CL3M-STATUS.
007800     SELECT CLEAN-RACE3-WOMEN-FILE ASSIGN TO RBCL3W
007900       ORGANIZATION IS LINE SEQUENTIAL
008000       FILE STATUS  IS CL3W-STATUS.
008100     SELECT CLEAN-RACE4-MEN-FILE ASSIGN TO RBCL4M
008200       ORGANIZATION IS LINE SEQUENTIAL
008300       FILE STATUS  IS CL4M-STATUS.
008400     SELECT CLEAN-RACE4-WOMEN-FILE ASSIGN TO RBCL4W
008500       ORGANIZATION IS LINE SEQUENTIAL
008600       FILE STATUS  IS CL4W-STATUS.
008700     SELECT CLEAN-RACE5-MEN-FILE ASSIGN TO RBCL5M
008800       ORGANIZATION IS LINE SEQUENTIAL
008900       FILE STATUS  IS CL5M-STATUS.
009000     SELECT CLEAN-RACE5-WOMEN-FILE ASSIGN TO RBCL5W
009100       ORGANIZATION IS LINE SEQUENTIAL
009200       FILE STATUS  IS CL5W-STATUS.
009300*===============================================================*
009400 DATA DIVISION.
009500*---------------------------------------------------------------*
009600 FILE SECTION.
009700*---------------------------------------------------------------*
009800* ONE CLEAN FILE PER RACE, PER GENDER (RACE 1 SITTARD, 2 BORNE,
009900* 3 HULSBEEK, 4 BATHMEN, 5 UTRECHT) -- REQ 2024-058, SEPARATED
010000* SO A RACE'S FINISHERS ARE NEVER RANKED AGAINST ANOTHER RACE'S.
010100*---------------------------------------------------------------*
010200 FD  CLEAN-RACE1-MEN-FILE.
010300 01  CLEAN-RACE1-MEN-RECORD.
010400     05  CL1M-NAAM                   PIC X(40).
010500     05  CL1M-TIJD-SEC               PIC 9(06).
010600     05  CL1M-FINISH-POS             PIC 9(04).
010700     05  FILLER                      PIC X(10).
010800*---------------------------------------------------------------*
010900 FD  CLEAN-RACE1-WOMEN-FILE.
011000 01  CLEAN-RACE1-WOMEN-RECORD.
011100     05  CL1W-NAAM                   PIC X(40).
011200     05  CL1W-TIJD-SEC               PIC 9(06).
011300     05  CL1W-FINISH-POS             PIC 9(04).
011400     05  FILLER                      PIC X(10).
011500*---------------------------------------------------------------*
011600 FD  CLEAN-RACE2-MEN-FILE.
011700 01  CLEAN-RACE2-MEN-RECORD.
011800     05  CL2M-NAAM                   PIC X(40).
011900     05  CL2M-TIJD-SEC               PIC 9(06).
012000     05  CL2M-FINISH-POS             PIC 9(04).
012100     05  FILLER                      PIC X(10).
012200*---------------------------------------------------------------*
012300 FD  CLEAN-RACE2-WOMEN-FILE.
012400 01  CLEAN-RACE2-WOMEN-RECORD.
012500     05  CL2W-NAAM                   PIC X(40).
012600     05  CL2W-TIJD-SEC               PIC 9(06).
012700     05  CL2W-FINISH-POS             PIC 9(04).
012800     05  FILLER                      PIC X(10).
012900*---------------------------------------------------------------*
013000 FD  CLEAN-RACE3-MEN-FILE.
013100 01  CLEAN-RACE3-MEN-RECORD.
013200     05  CL3M-NAAM                   PIC X(40).
013300     05  CL3M-TIJD-SEC               PIC 9(06).
013400     05  CL3M-FINISH-POS             PIC 9(04).
013500     05  FILLER                      PIC X(10).
013600*---------------------------------------------------------------*
013700 FD  CLEAN-RACE3-WOMEN-FILE.
013800 01  CLEAN-RACE3-WOMEN-RECORD.
013900     05  CL3W-NAAM                   PIC X(40).
014000     05  CL3W-TIJD-SEC               PIC 9(06).
014100     05  CL3W-FINISH-POS             PIC 9(04).
014200     05  FILLER                      PIC X(10).
014300*---------------------------------------------------------------*
014400 FD  CLEAN-RACE4-MEN-FILE.
014500 01  CLEAN-RACE4-MEN-RECORD.
014600     05  CL4M-NAAM                   PIC X(40).
014700     05  CL4M-TIJD-SEC               PIC 9(06).
014800     05  CL4M-FINISH-POS             PIC 9(04).
014900     05  FILLER                      PIC X(10).
015000*---------------------------------------------------------------*
015100 FD  CLEAN-RACE4-WOMEN-FILE.
015200 01  CLEAN-RACE4-WOMEN-RECORD.
015300     05  CL4W-NAAM                   PIC X(40).
015400     05  CL4W-TIJD-SEC               PIC 9(06).
015500     05  CL4W-FINISH-POS             PIC 9(04).
015600     05  FILLER                      PIC X(10).
015700*---------------------------------------------------------------*
015800 FD  CLEAN-RACE5-MEN-FILE.
015900 01  CLEAN-RACE5-MEN-RECORD.
016000     05  CL5M-NAAM                   PIC X(40).
016100     05  CL5M-TIJD-SEC               PIC 9(06).
016200     05  CL5M-FINISH-POS             PIC 9(04).
016300     05  FILLER                      PIC X(10).
016400*---------------------------------------------------------------*
016500 FD  CLEAN-RACE5-WOMEN-FILE.
016600 01  CLEAN-RACE5-WOMEN-RECORD.
016700     05  CL5W-NAAM                   PIC X(40).
016800     05  CL5W-TIJD-SEC               PIC 9(06).
016900     05  CL5W-FINISH-POS             PIC 9(04).
017000     05  FILLER                      PIC X(10).
017100*---------------------------------------------------------------*
017200 WORKING-STORAGE SECTION.
017300*---------------------------------------------------------------*
017400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
017500     05  CL1M-STATUS                 PIC X(02).
017600         88  CL1M-OK                        VALUE '00'.
017700     05  CL1W-STATUS                 PIC X(02).
017800     05  CL2M-STATUS                 PIC X(02).
017900     05  CL2W-STATUS                 PIC X(02).
018000     05  CL3M-STATUS                 PIC X(02).
018100     05  CL3W-STATUS                 PIC X(02).
018200     05  CL4M-STATUS                 PIC X(02).
018300     05  CL4W-STATUS                 PIC X(02).
018400     05  CL5M-STATUS                 PIC X(02).
018500     05  CL5W-STATUS                 PIC X(02).
018600     05  WS-RACE-COUNT               PIC 9(01) USAGE IS COMP
018700                                          VALUE ZERO.
018800     05  WS-RACE-SUB                 PIC 9(01) USAGE IS COMP.
018900     05  WS-CURRENT-RACE-NUM         PIC 9(01) USAGE IS COMP.
019000         88  WS-RACE-1                      VALUE 1.
019100         88  WS-RACE-2                      VALUE 2.
019200         88  WS-RACE-3                      VALUE 3.
019300         88  WS-RACE-4                      VALUE 4.
019400         88  WS-RACE-5                      VALUE 5.
019500     05  WS-HEADER-OFFSET            PIC 9(02) USAGE IS COMP.
019600     05  WS-ENTRY-SUB                PIC S9(04) USAGE IS COMP.
019700     05  WS-COMPACT-SUB              PIC S9(04) USAGE IS COMP.
019800     05  WS-DUP-SUB                  PIC S9(04) USAGE IS COMP.
019900     05  WS-CATEGORY-SUB             PIC 9(02) USAGE IS COMP.
020000     05  WS-COLON-POS                PIC 9(02) USAGE IS COMP.
020100     05  WS-FLAG-IDX                 PIC S9(04) USAGE IS COMP.
020200     05  WS-NAME-SUB                 PIC 9(02) USAGE IS COMP.
020300     05  FILLER                      PIC X(08).
020400*---------------------------------------------------------------*
020500* THE SEASON'S RACE ROSTER -- WHICH PHYSICAL FILES TO CALL RBRRDR
020600* FOR THIS RUN, AND THE HEADER-ROW OFFSET RBRPROC MUST STRIP FROM
020700* EACH BEFORE THE RACE-SPECIFIC PARAGRAPH SEES IT.
020800*---------------------------------------------------------------*
020900* THE ROSTER'S RACE-NUM COLUMN (1-5) IS THE SCORER/BUILDER'S RACE
021000* NUMBER -- BORNE AND BATHMEN EACH FILE UNDER ONE RACE NUMBER EVEN
021100* THOUGH THEY ARRIVE AS TWO PHYSICAL, GENDER-SPLIT SHEETS.
021200*---------------------------------------------------------------*
021300 01  WS-RACE-ROSTER.
021400     05  WS-RACE-ENTRY OCCURS 7 TIMES.
021500         10  WS-ROSTER-CODE          PIC X(03).
021600         10  WS-ROSTER-OFFSET        PIC 9(02) USAGE IS COMP.
021700         10  WS-ROSTER-RACE-NUM      PIC 9(01) USAGE IS COMP.
021800     05  FILLER REDEFINES WS-RACE-ROSTER.
021900         10  FILLER                  PIC X(03) VALUE 'SIT'.
022000         10  FILLER                  PIC 9(02) VALUE 03.
022100         10  FILLER                  PIC 9(01) VALUE 1.
022200         10  FILLER                  PIC X(03) VALUE 'BOM'.
022300         10  FILLER                  PIC 9(02) VALUE 04.
022400         10  FILLER                  PIC 9(01) VALUE 2.
022500         10  FILLER                  PIC X(03) VALUE 'BOW'.
022600         10  FILLER                  PIC 9(02) VALUE 04.
022700         10  FILLER                  PIC 9(01) VALUE 2.
022800         10  FILLER                  PIC X(03) VALUE 'HUL'.
022900         10  FILLER                  PIC 9(02) VALUE 02.
023000         10  FILLER                  PIC 9(01) VALUE 3.
023100         10  FILLER                  PIC X(03) VALUE 'BAM'.
023200         10  FILLER                  PIC 9(02) VALUE 00.
023300         10  FILLER                  PIC 9(01) VALUE 4.
023400         10  FILLER                  PIC X(03) VALUE 'BAW'.
023500         10  FILLER                  PIC 9(02) VALUE 00.
023600         10  FILLER                  PIC 9(01) VALUE 4.
023700         10  FILLER                  PIC X(03) VALUE 'UTR'.
023800         10  FILLER                  PIC 9(02) VALUE 00.
023900         10  FILLER                  PIC 9(01) VALUE 5.
024000*---------------------------------------------------------------*
024100* SITTARD YOUTH CATEGORIES DROPPED WHOLE, AND THE CATEGORY-TITLE
024200* TABLES THAT ROUTE A SURVIVING ROW TO THE MEN'S OR WOMEN'S SET.
024300* COVERS BOTH THE 2023 AND 2024 CATEGORY LABEL SETS -- A LABEL
024400* NO LONGER IN USE SIMPLY NEVER MATCHES A ROW AGAIN.
024500*---------------------------------------------------------------*
024600 01  WS-SITTARD-YOUTH-CATS.
024700     05  WS-SIT-YOUTH-CAT OCCURS 4 TIMES PIC X(06).
024800 01  WS-SITTARD-YOUTH-VALUES REDEFINES WS-SITTARD-YOUTH-CATS.
024900     05  FILLER                      PIC X(06) VALUE 'JJC'.
025000     05  FILLER                      PIC X(06) VALUE 'MJC'.
025100     05  FILLER                      PIC X(06) VALUE 'KIDSV'.
025200     05  FILLER                      PIC X(06) VALUE 'KIDSM'.
025300*---------------------------------------------------------------*
025400 01  WS-SITTARD-MEN-CATS.
025500     05  WS-SIT-MEN-CAT OCCURS 7 TIMES PIC X(06).
025600 01  WS-SITTARD-MEN-VALUES REDEFINES WS-SITTARD-MEN-CATS.
025700     05  FILLER                      PIC X(06) VALUE 'JJ'.
025800     05  FILLER                      PIC X(06) VALUE 'BM'.
025900     05  FILLER                      PIC X(06) VALUE 'MAN'.
026000     05  FILLER                      PIC X(06) VALUE 'BMM'.
026100     05  FILLER                      PIC X(06) VALUE 'MT23'.
026200     05  FILLER                      PIC X(06) VALUE SPACES.
026300     05  FILLER                      PIC X(06) VALUE SPACES.
026400*---------------------------------------------------------------*
026500 01  WS-SITTARD-WOMEN-CATS.
026600     05  WS-SIT-WOMEN-CAT OCCURS 6 TIMES PIC X(06).
026700 01  WS-SITTARD-WOMEN-VALUES REDEFINES WS-SITTARD-WOMEN-CATS.
026800     05  FILLER                      PIC X(06) VALUE 'VRW'.
026900     05  FILLER                      PIC X(06) VALUE 'BMV'.
027000     05  FILLER                      PIC X(06) VALUE 'MJ'.
027100     05  FILLER                      PIC X(06) VALUE 'VT23'.
027200     05  FILLER                      PIC X(06) VALUE SPACES.
027300     05  FILLER                      PIC X(06) VALUE SPACES.
027400*---------------------------------------------------------------*
027500 01  WS-HULSBEEK-MEN-CATS.
027600     05  WS-HUL-MEN-CAT OCCURS 2 TIMES PIC X(16).
027700 01  WS-HULSBEEK-MEN-VALUES REDEFINES WS-HULSBEEK-MEN-CATS.
027800     05  FILLER          PIC X(16) VALUE 'ELITE HEREN'.
027900     05  FILLER          PIC X(16) VALUE 'RECREANTEN MANNEN'.
028000*---------------------------------------------------------------*
028100 01  WS-HULSBEEK-WOMEN-CATS.
028200     05  WS-HUL-WOMEN-CAT OCCURS 2 TIMES PIC X(16).
028300 01  WS-HULSBEEK-WOMEN-VALUES REDEFINES WS-HULSBEEK-WOMEN-CATS.
028400     05  FILLER          PIC X(16) VALUE 'ELITE DAMES'.
028500     05  FILLER          PIC X(16) VALUE 'RECREANTEN VROUWEN'.
028600*---------------------------------------------------------------*
028700* PARALLEL FLAG TABLE, ONE ENTRY PER RECORD-TABLE ENTRY -- KEEP/
028800* DROP AND MEN/WOMEN ROUTING ARE MARKED HERE RATHER THAN IN THE
028900* RAW RECORD ITSELF, SO A RE-RUN OF ONE CLEANUP STEP DOES NOT
029000* HAVE TO RE-READ THE RACE FILE.
029100*---------------------------------------------------------------*
029200 01  WS-ENTRY-FLAGS.
029300     02  WS-ENTRY-FLAG OCCURS 1 TO 600 TIMES
029400             DEPENDING ON RECORD-TABLE-SIZE.
029500         05  WS-KEEP-SW              PIC X(01) VALUE 'Y'.
029600             88  WS-KEEP                       VALUE 'Y'.
029700             88  WS-DROP                       VALUE 'N'.
029800         05  WS-GENDER-SW            PIC X(01).
029900             88  WS-IS-MAN                     VALUE 'M'.
030000             88  WS-IS-WOMAN                   VALUE 'W'.
030100         05  WS-IN-YOUTH-BLOCK-SW    PIC X(01) VALUE 'N'.
030200             88  WS-IN-YOUTH-BLOCK             VALUE 'Y'.
030300         05  WS-CLEAN-TIJD-SEC       PIC 9(06) USAGE IS COMP.
030400         05  FILLER                  PIC X(02).
030500*---------------------------------------------------------------*
030600 01  WS-COMPARE-FIELDS.
030700     05  WS-HEADER-TEXT              PIC X(06) VALUE SPACES.
030800     05  WS-COL-HOURS                PIC 9(02).
030900     05  WS-COL-MINUTES              PIC 9(02).
031000     05  WS-COL-SECONDS              PIC 9(02).
031100     05  WS-TIJD-WORK                PIC X(08).
031200     05  FILLER                      PIC X(04).
031300*---------------------------------------------------------------*
031400* UPPER/LOWER TRANSLATION TABLES FOR THE HOME-GROWN TITLE-CASE
031500* ROUTINE -- THIS SHOP DOES NOT CARRY AN UPPER-CASE INTRINSIC ON
031600* THE 3096, SO CASE CONVERSION GOES THROUGH INSPECT CONVERTING.
031700*---------------------------------------------------------------*
031800 01  WS-CASE-TABLES.
031900     05  WS-UPPER-ALPHABET   PIC X(26) VALUE
032000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
032100     05  WS-LOWER-ALPHABET   PIC X(26) VALUE
032200         'abcdefghijklmnopqrstuvwxyz'.
032300     05  FILLER                      PIC X(04).
032400*---------------------------------------------------------------*
032500 01  ERROR-DISPLAY-LINE.
032600     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
032700     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
032800     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
032900     05  DL-FILE-STATUS              PIC X(02).
033000     05  FILLER  PIC X(05) VALUE ' *** '.
033100*---------------------------------------------------------------*
033200 COPY RBRTAB.
033300*===============================================================*
033400 PROCEDURE DIVISION.
033500*---------------------------------------------------------------*
033600 0000-MAIN-ROUTINE.
033700*---------------------------------------------------------------*
033800     PERFORM 1000-OPEN-CLEAN-FILES.
033900     PERFORM 2000-PROCESS-ONE-RACE
034000         VARYING WS-RACE-SUB FROM 1 BY 1
034100         UNTIL WS-RACE-SUB > 7.
034200     PERFORM 9000-CLOSE-CLEAN-FILES.
034300     DISPLAY 'RBRPROC: RACES PROCESSED - ', WS-RACE-COUNT.
034400     GOBACK.
034500*---------------------------------------------------------------*
034600 1000-OPEN-CLEAN-FILES.
034700*---------------------------------------------------------------*
034800     OPEN OUTPUT CLEAN-RACE1-MEN-FILE, CLEAN-RACE1-WOMEN-FILE,
034900                 CLEAN-RACE2-MEN-FILE, CLEAN-RACE2-WOMEN-FILE,
035000                 CLEAN-RACE3-MEN-FILE, CLEAN-RACE3-WOMEN-FILE,
035100                 CLEAN-RACE4-MEN-FILE, CLEAN-RACE4-WOMEN-FILE,
035200                 CLEAN-RACE5-MEN-FILE, CLEAN-RACE5-WOMEN-FILE.
035300     IF NOT CL1M-OK
035400         MOVE 'OPEN'                 TO DL-ERROR-REASON
035500         MOVE CL1M-STATUS            TO DL-FILE-STATUS
035600         DISPLAY ERROR-DISPLAY-LINE.
035700*---------------------------------------------------------------*
035800* 2000-PROCESS-ONE-RACE LOADS ONE PHYSICAL FILE THROUGH RBRRDR,
035900* RUNS THE HEADER, RACE-SPECIFIC AND GENERIC CLEANUP FOR IT, AND
036000* WRITES ITS SURVIVING ROWS TO THE CLEANED MEN/WOMEN FILES.
036100*---------------------------------------------------------------*
036200 2000-PROCESS-ONE-RACE.
036300*---------------------------------------------------------------*
036400     MOVE WS-ROSTER-CODE (WS-RACE-SUB)   TO RBR-RACE-CODE.
036500     MOVE WS-ROSTER-OFFSET (WS-RACE-SUB) TO WS-HEADER-OFFSET.
036600     MOVE WS-ROSTER-RACE-NUM (WS-RACE-SUB)
036700                                          TO WS-CURRENT-RACE-NUM.
036800     CALL 'RBRRDR' USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
036900         RBR-RACE-CODE, RECORD-TABLE.
037000     IF RECORD-TABLE-SIZE = ZERO
037100         DISPLAY 'RBRPROC: NO DATA FOR RACE ', RBR-RACE-CODE
037200     ELSE
037300         PERFORM 2100-INITIALISE-FLAGS
037400         PERFORM 2200-STRIP-HEADER-ROWS
037500         PERFORM 3000-RACE-SPECIFIC-CLEANUP
037600         PERFORM 3600-GENERIC-CLEANUP
037700         PERFORM 3700-NORMALISE-TIMES
037800         PERFORM 3900-WRITE-SURVIVING-ROWS
037900         ADD 1                       TO WS-RACE-COUNT.
038000*---------------------------------------------------------------*
038100 2100-INITIALISE-FLAGS.
038200*---------------------------------------------------------------*
038300     PERFORM 2105-INITIALISE-ONE-FLAG
038400         VARYING WS-FLAG-IDX FROM 1 BY 1
038500         UNTIL WS-FLAG-IDX > RECORD-TABLE-SIZE.
038600*---------------------------------------------------------------*
038700 2105-INITIALISE-ONE-FLAG.
038800*---------------------------------------------------------------*
038900     SET WS-KEEP (WS-FLAG-IDX)    TO TRUE.
039000     MOVE SPACE    TO WS-GENDER-SW (WS-FLAG-IDX).
039100     MOVE 'N'      TO WS-IN-YOUTH-BLOCK-SW (WS-FLAG-IDX).
039200     EVALUATE TRUE
039300         WHEN RACE-BORNE-MEN OR RACE-BATHMEN-MEN
039400             SET WS-IS-MAN (WS-FLAG-IDX) TO TRUE
039500         WHEN RACE-BORNE-WOMEN OR RACE-BATHMEN-WOMEN
039600             SET WS-IS-WOMAN (WS-FLAG-IDX) TO TRUE
039700         WHEN RACE-UTRECHT AND RBR-GESLACHT (WS-FLAG-IDX) = 'M'
039800             SET WS-IS-MAN (WS-FLAG-IDX) TO TRUE
039900         WHEN RACE-UTRECHT AND RBR-GESLACHT (WS-FLAG-IDX) = 'V'
040000             SET WS-IS-WOMAN (WS-FLAG-IDX) TO TRUE
040100     END-EVALUATE.
040200*---------------------------------------------------------------*
040300 2200-STRIP-HEADER-ROWS.
040400*---------------------------------------------------------------*
040500     IF WS-HEADER-OFFSET > 0
040600         PERFORM 2205-DROP-HEADER-ROW
040700             VARYING WS-FLAG-IDX FROM 1 BY 1
040800             UNTIL WS-FLAG-IDX > WS-HEADER-OFFSET
040900                OR WS-FLAG-IDX > RECORD-TABLE-SIZE.
041000     COMPUTE WS-FLAG-IDX = WS-HEADER-OFFSET + 1.
041100     IF WS-FLAG-IDX NOT > RECORD-TABLE-SIZE
041200         SET WS-DROP (WS-FLAG-IDX) TO TRUE
041300         MOVE RBR-PLACE (WS-FLAG-IDX) TO WS-HEADER-TEXT.
041400*---------------------------------------------------------------*
041500 2205-DROP-HEADER-ROW.
041600*---------------------------------------------------------------*
041700     SET WS-DROP (WS-FLAG-IDX) TO TRUE.
041800*---------------------------------------------------------------*
041900 3000-RACE-SPECIFIC-CLEANUP.
042000*---------------------------------------------------------------*
042100     EVALUATE TRUE
042200         WHEN RACE-SITTARD
042300             PERFORM 3100-PROCESS-SITTARD
042400         WHEN RACE-BORNE-MEN OR RACE-BORNE-WOMEN
042500             PERFORM 3200-PROCESS-BORNE
042600         WHEN RACE-HULSBEEK
042700             PERFORM 3300-PROCESS-HULSBEEK
042800         WHEN RACE-BATHMEN-MEN OR RACE-BATHMEN-WOMEN
042900             CONTINUE
043000         WHEN RACE-UTRECHT
043100             DISPLAY 'RBRPROC: UTRECHT - STRUCTURAL RULES NOT ',
043200                 'IMPLEMENTED, PASSING RECORDS THROUGH'
043300         WHEN OTHER
043400             PERFORM 3999-UNSUPPORTED-RACE
043500     END-EVALUATE.
043600*---------------------------------------------------------------*
043700* 3100-PROCESS-SITTARD DROPS THE YOUTH CATEGORY BLOCKS WHOLE (A
043800* BLOCK RUNS FROM ITS CATEGORY-TITLE ROW TO THE ROW BEFORE THE
043900* NEXT BLANK-PLACE ROW), STRIPS THE (U23) NAME SUFFIX, AND ROUTES
044000* EVERY SURVIVING ROW TO THE MEN'S OR WOMEN'S SET BY CATEGORY.
044100*---------------------------------------------------------------*
044200 3100-PROCESS-SITTARD.
044300*---------------------------------------------------------------*
044400     PERFORM 3105-PROCESS-SITTARD-ROW
044500         VARYING WS-FLAG-IDX FROM 1 BY 1
044600         UNTIL WS-FLAG-IDX > RECORD-TABLE-SIZE.
044700*---------------------------------------------------------------*
044800 3105-PROCESS-SITTARD-ROW.
044900*---------------------------------------------------------------*
045000     IF WS-KEEP (WS-FLAG-IDX)
045100         PERFORM 3110-CHECK-YOUTH-BLOCK
045200         IF WS-KEEP (WS-FLAG-IDX)
045300             PERFORM 3120-STRIP-U23-SUFFIX
045400             PERFORM 3130-ROUTE-SITTARD-GENDER
045500         END-IF
045600     END-IF.
045700*---------------------------------------------------------------*
045800 3110-CHECK-YOUTH-BLOCK.
045900*---------------------------------------------------------------*
046000     IF RBR-PLACE (WS-FLAG-IDX) = SPACES
046100         MOVE 'N' TO WS-IN-YOUTH-BLOCK-SW (WS-FLAG-IDX)
046200     ELSE
046300         MOVE 1 TO WS-CATEGORY-SUB
046400         PERFORM 3115-CHECK-YOUTH-CAT-MATCH
046500             VARYING WS-CATEGORY-SUB FROM 1 BY 1
046600             UNTIL WS-CATEGORY-SUB > 4
046700         IF WS-FLAG-IDX > 1
046800             AND WS-IN-YOUTH-BLOCK-SW (WS-FLAG-IDX) = SPACES
046900             MOVE WS-IN-YOUTH-BLOCK-SW (WS-FLAG-IDX - 1)
047000                 TO WS-IN-YOUTH-BLOCK-SW (WS-FLAG-IDX)
047100         END-IF
047200     END-IF.
047300     IF WS-IN-YOUTH-BLOCK (WS-FLAG-IDX)
047400         SET WS-DROP (WS-FLAG-IDX) TO TRUE.
047500*---------------------------------------------------------------*
047600 3115-CHECK-YOUTH-CAT-MATCH.
047700*---------------------------------------------------------------*
047800     IF RBR-CATEGORY (WS-FLAG-IDX) (1:6) =
047900             WS-SIT-YOUTH-CAT (WS-CATEGORY-SUB)
048000         MOVE 'Y' TO WS-IN-YOUTH-BLOCK-SW (WS-FLAG-IDX)
048100     END-IF.
048200*---------------------------------------------------------------*
048300 3120-STRIP-U23-SUFFIX.
048400*---------------------------------------------------------------*
048500     INSPECT RBR-NAAM (WS-FLAG-IDX)
048600         REPLACING ALL ' (U23)' BY SPACES.
048700*---------------------------------------------------------------*
048800* 3130-ROUTE-SITTARD-GENDER, LIKE 3110-CHECK-YOUTH-BLOCK ABOVE,
048900* TREATS CATEGORY AS A BLOCK-TITLE FIELD -- REQ 2024-070, THE
049000* MEN'S/WOMEN'S CATEGORY TEXT ONLY APPEARS ON THE BLANK-PLACE
049100* TITLE ROW OVER A BLOCK OF DATA ROWS, SO A DATA ROW CARRIES
049200* FORWARD THE PRECEDING ROW'S GENDER RATHER THAN TESTING ITS OWN
049300* (BLANK) CATEGORY AND FAILING BOTH CHECKS.
049400*---------------------------------------------------------------*
049500 3130-ROUTE-SITTARD-GENDER.
049600*---------------------------------------------------------------*
049700     IF RBR-PLACE (WS-FLAG-IDX) = SPACES
049800         PERFORM 3135-CHECK-SITTARD-MEN-CAT
049900             VARYING WS-CATEGORY-SUB FROM 1 BY 1
050000             UNTIL WS-CATEGORY-SUB > 7
050100         PERFORM 3137-CHECK-SITTARD-WOMEN-CAT
050200             VARYING WS-CATEGORY-SUB FROM 1 BY 1
050300             UNTIL WS-CATEGORY-SUB > 6
050400     ELSE
050500         IF WS-FLAG-IDX > 1
050600             MOVE WS-GENDER-SW (WS-FLAG-IDX - 1)
050700                 TO WS-GENDER-SW (WS-FLAG-IDX)
050800         END-IF
050900     END-IF.
051000     IF WS-GENDER-SW (WS-FLAG-IDX) = SPACE
051100         SET WS-DROP (WS-FLAG-IDX) TO TRUE.
051200*---------------------------------------------------------------*
051300 3135-CHECK-SITTARD-MEN-CAT.
051400*---------------------------------------------------------------*
051500     IF WS-SIT-MEN-CAT (WS-CATEGORY-SUB) NOT = SPACES
051600         AND RBR-CATEGORY (WS-FLAG-IDX) (1:6) =
051700             WS-SIT-MEN-CAT (WS-CATEGORY-SUB)
051800         SET WS-IS-MAN (WS-FLAG-IDX) TO TRUE
051900     END-IF.
052000*---------------------------------------------------------------*
052100 3137-CHECK-SITTARD-WOMEN-CAT.
052200*---------------------------------------------------------------*
052300     IF WS-SIT-WOMEN-CAT (WS-CATEGORY-SUB) NOT = SPACES
052400         AND RBR-CATEGORY (WS-FLAG-IDX) (1:6) =
052500             WS-SIT-WOMEN-CAT (WS-CATEGORY-SUB)
052600         SET WS-IS-WOMAN (WS-FLAG-IDX) TO TRUE
052700     END-IF.
052800*---------------------------------------------------------------*
052900* 3200-PROCESS-BORNE DROPS THE LAST ROW OF THE FILE, A TOTALS
053000* FOOTER LINE THAT CARRIES NO PARTICIPANT NAME.
053100*---------------------------------------------------------------*
053200 3200-PROCESS-BORNE.
053300*---------------------------------------------------------------*
053400     IF RECORD-TABLE-SIZE > 0
053500         MOVE RECORD-TABLE-SIZE TO WS-FLAG-IDX
053600         SET WS-DROP (WS-FLAG-IDX) TO TRUE.
053700*---------------------------------------------------------------*
053800* 3300-PROCESS-HULSBEEK ROUTES EACH SURVIVING ROW TO THE MEN'S
053900* OR WOMEN'S SET BY ITS DUTCH CATEGORY LABEL.
054000*---------------------------------------------------------------*
054100 3300-PROCESS-HULSBEEK.
054200*---------------------------------------------------------------*
054300     PERFORM 3305-PROCESS-HULSBEEK-ROW
054400         VARYING WS-FLAG-IDX FROM 1 BY 1
054500         UNTIL WS-FLAG-IDX > RECORD-TABLE-SIZE.
054600*---------------------------------------------------------------*
054700 3305-PROCESS-HULSBEEK-ROW.
054800*---------------------------------------------------------------*
054900     IF WS-KEEP (WS-FLAG-IDX)
055000         PERFORM 3310-CHECK-HULSBEEK-CAT-MATCH
055100             VARYING WS-CATEGORY-SUB FROM 1 BY 1
055200             UNTIL WS-CATEGORY-SUB > 2
055300         IF WS-GENDER-SW (WS-FLAG-IDX) = SPACE
055400             SET WS-DROP (WS-FLAG-IDX) TO TRUE
055500         END-IF
055600     END-IF.
055700*---------------------------------------------------------------*
055800 3310-CHECK-HULSBEEK-CAT-MATCH.
055900*---------------------------------------------------------------*
056000     IF RBR-CATEGORY (WS-FLAG-IDX) (1:16) =
056100             WS-HUL-MEN-CAT (WS-CATEGORY-SUB)
056200         SET WS-IS-MAN (WS-FLAG-IDX) TO TRUE
056300     END-IF.
056400     IF RBR-CATEGORY (WS-FLAG-IDX) (1:16) =
056500             WS-HUL-WOMEN-CAT (WS-CATEGORY-SUB)
056600         SET WS-IS-WOMAN (WS-FLAG-IDX) TO TRUE
056700     END-IF.
056800*---------------------------------------------------------------*
056900 3999-UNSUPPORTED-RACE.
057000*---------------------------------------------------------------*
057100     DISPLAY 'RBRPROC: UNSUPPORTED RACE CODE - ', RBR-RACE-CODE.
057200     PERFORM 3995-DROP-UNSUPPORTED-ROW
057300         VARYING WS-FLAG-IDX FROM 1 BY 1
057400         UNTIL WS-FLAG-IDX > RECORD-TABLE-SIZE.
057500*---------------------------------------------------------------*
057600 3995-DROP-UNSUPPORTED-ROW.
057700*---------------------------------------------------------------*
057800     SET WS-DROP (WS-FLAG-IDX) TO TRUE.
057900*---------------------------------------------------------------*
058000* 3600-GENERIC-CLEANUP APPLIES THE FOUR STANDARD DROP RULES TO
058100* EVERY ROW STILL MARKED KEEP, REGARDLESS OF WHICH RACE IT CAME
058200* FROM -- SAME FOUR RULES FOR ALL SEVEN FILES.
058300*---------------------------------------------------------------*
058400 3600-GENERIC-CLEANUP.
058500*---------------------------------------------------------------*
058600     PERFORM 3605-GENERIC-CLEANUP-ROW THRU 3605-EXIT
058700         VARYING WS-FLAG-IDX FROM 1 BY 1
058800         UNTIL WS-FLAG-IDX > RECORD-TABLE-SIZE.
058900     PERFORM 3640-DROP-DUPLICATE-NAMES.
059000*---------------------------------------------------------------*
059100* 3605-GENERIC-CLEANUP-ROW THRU 3605-EXIT APPLIES THE THREE
059200* PER-ROW DROP TESTS IN ORDER, BRANCHING STRAIGHT TO THE EXIT
059300* THE MOMENT ONE OF THEM MARKS THE ROW DROPPED SO A ROW NEVER
059400* GETS RE-TESTED AGAINST A RULE THAT NO LONGER APPLIES TO IT.
059500*---------------------------------------------------------------*
059600 3605-GENERIC-CLEANUP-ROW.
059700*---------------------------------------------------------------*
059800     PERFORM 3610-DROP-BLANK-ROW.
059900     IF NOT WS-KEEP (WS-FLAG-IDX)
060000         GO TO 3605-EXIT
060100     END-IF.
060200     PERFORM 3620-DROP-REPEATED-HEADER.
060300     IF NOT WS-KEEP (WS-FLAG-IDX)
060400         GO TO 3605-EXIT
060500     END-IF.
060600     PERFORM 3630-DROP-DQ-DNS-DNF.
060700*---------------------------------------------------------------*
060800 3605-EXIT.
060900     EXIT.
061000*---------------------------------------------------------------*
061100 3610-DROP-BLANK-ROW.
061200*---------------------------------------------------------------*
061300     IF RBR-NAAM (WS-FLAG-IDX) = SPACES
061400         AND RBR-CATEGORY (WS-FLAG-IDX) = SPACES
061500         AND RBR-TIJD (WS-FLAG-IDX) = SPACES
061600         SET WS-DROP (WS-FLAG-IDX) TO TRUE.
061700*---------------------------------------------------------------*
061800 3620-DROP-REPEATED-HEADER.
061900*---------------------------------------------------------------*
062000     IF WS-HEADER-TEXT NOT = SPACES
062100         AND RBR-PLACE (WS-FLAG-IDX) (1:6) = WS-HEADER-TEXT
062200         SET WS-DROP (WS-FLAG-IDX) TO TRUE.
062300*---------------------------------------------------------------*
062400 3630-DROP-DQ-DNS-DNF.
062500*---------------------------------------------------------------*
062600     IF RBR-PLACE (WS-FLAG-IDX) (1:2) = 'DQ'
062700         OR RBR-PLACE (WS-FLAG-IDX) (1:3) = 'DNS'
062800         OR RBR-PLACE (WS-FLAG-IDX) (1:3) = 'DNF'
062900         SET WS-DROP (WS-FLAG-IDX) TO TRUE.
063000*---------------------------------------------------------------*
063100 3640-DROP-DUPLICATE-NAMES.
063200*---------------------------------------------------------------*
063300     PERFORM 3645-CHECK-ROW-FOR-DUPLICATE
063400         VARYING WS-FLAG-IDX FROM 1 BY 1
063500         UNTIL WS-FLAG-IDX > RECORD-TABLE-SIZE.
063600*---------------------------------------------------------------*
063700 3645-CHECK-ROW-FOR-DUPLICATE.
063800*---------------------------------------------------------------*
063900     IF WS-KEEP (WS-FLAG-IDX)
064000         AND RBR-NAAM (WS-FLAG-IDX) NOT = SPACES
064100         PERFORM 3650-COMPARE-DUP-NAME
064200             VARYING WS-DUP-SUB FROM 1 BY 1
064300             UNTIL WS-DUP-SUB >= WS-FLAG-IDX
064400     END-IF.
064500*---------------------------------------------------------------*
064600 3650-COMPARE-DUP-NAME.
064700*---------------------------------------------------------------*
064800     IF WS-KEEP (WS-DUP-SUB)
064900         AND RBR-NAAM (WS-DUP-SUB) = RBR-NAAM (WS-FLAG-IDX)
065000         SET WS-DROP (WS-FLAG-IDX) TO TRUE
065100     END-IF.
065200*---------------------------------------------------------------*
065300* 3700-NORMALISE-TIMES PROMOTES A BARE MM:SS TIME TO 0:MM:SS AND
065400* CONVERTS EVERY SURVIVING TIME TO TOTAL SECONDS FOR THE SCORER.
065500*---------------------------------------------------------------*
065600 3700-NORMALISE-TIMES.
065700*---------------------------------------------------------------*
065800     PERFORM 3705-NORMALISE-ONE-TIME
065900         VARYING WS-FLAG-IDX FROM 1 BY 1
066000         UNTIL WS-FLAG-IDX > RECORD-TABLE-SIZE.
066100*---------------------------------------------------------------*
066200 3705-NORMALISE-ONE-TIME.
066300*---------------------------------------------------------------*
066400     IF WS-KEEP (WS-FLAG-IDX)
066500         PERFORM 3710-PROMOTE-SHORT-TIME
066600         PERFORM 3720-CONVERT-TIME-TO-SECONDS
066700     END-IF.
066800*---------------------------------------------------------------*
066900 3710-PROMOTE-SHORT-TIME.
067000*---------------------------------------------------------------*
067100     MOVE SPACES TO WS-TIJD-WORK.
067200     MOVE RBR-TIJD (WS-FLAG-IDX) TO WS-TIJD-WORK.
067300     INSPECT WS-TIJD-WORK TALLYING WS-COLON-POS
067400         FOR ALL ':'.
067500     IF WS-COLON-POS = 1
067600         STRING '0:' DELIMITED BY SIZE
067700                RBR-TIJD (WS-FLAG-IDX) DELIMITED BY SIZE
067800             INTO WS-TIJD-WORK
067900         MOVE WS-TIJD-WORK TO RBR-TIJD (WS-FLAG-IDX)
068000     END-IF.
068100     MOVE ZERO TO WS-COLON-POS.
068200*---------------------------------------------------------------*
068300 3720-CONVERT-TIME-TO-SECONDS.
068400*---------------------------------------------------------------*
068500     MOVE ZERO TO WS-COL-HOURS WS-COL-MINUTES WS-COL-SECONDS.
068600     UNSTRING RBR-TIJD (WS-FLAG-IDX) DELIMITED BY ':'
068700         INTO WS-COL-HOURS, WS-COL-MINUTES, WS-COL-SECONDS.
068800     COMPUTE WS-CLEAN-TIJD-SEC (WS-FLAG-IDX) =
068900         (WS-COL-HOURS * 3600) + (WS-COL-MINUTES * 60)
069000             + WS-COL-SECONDS.
069100*---------------------------------------------------------------*
069200* 3900-WRITE-SURVIVING-ROWS WRITES EACH KEPT ROW, TITLE-CASED, TO
069300* THE CLEAN FILE FOR ITS RACE NUMBER AND GENDER -- REQ 2024-058.
069400*---------------------------------------------------------------*
069500 3900-WRITE-SURVIVING-ROWS.
069600*---------------------------------------------------------------*
069700     PERFORM 3905-WRITE-ONE-ROW
069800         VARYING WS-FLAG-IDX FROM 1 BY 1
069900         UNTIL WS-FLAG-IDX > RECORD-TABLE-SIZE.
070000*---------------------------------------------------------------*
070100 3905-WRITE-ONE-ROW.
070200*---------------------------------------------------------------*
070300     IF WS-KEEP (WS-FLAG-IDX)
070400         PERFORM 3910-TITLE-CASE-NAME
070500         EVALUATE TRUE
070600             WHEN WS-RACE-1 AND WS-IS-MAN (WS-FLAG-IDX)
070700                 MOVE RBR-NAAM (WS-FLAG-IDX)          TO CL1M-NAAM
070800                 MOVE WS-CLEAN-TIJD-SEC (WS-FLAG-IDX) TO CL1M-TIJD-SEC
070900                 MOVE ZERO                            TO CL1M-FINISH-POS
071000                 WRITE CLEAN-RACE1-MEN-RECORD
071100             WHEN WS-RACE-1 AND WS-IS-WOMAN (WS-FLAG-IDX)
071200                 MOVE RBR-NAAM (WS-FLAG-IDX)          TO CL1W-NAAM
071300                 MOVE WS-CLEAN-TIJD-SEC (WS-FLAG-IDX) TO CL1W-TIJD-SEC
071400                 MOVE ZERO                            TO CL1W-FINISH-POS
071500                 WRITE CLEAN-RACE1-WOMEN-RECORD
071600             WHEN WS-RACE-2 AND WS-IS-MAN (WS-FLAG-IDX)
071700                 MOVE RBR-NAAM (WS-FLAG-IDX)          TO CL2M-NAAM
071800                 MOVE WS-CLEAN-TIJD-SEC (WS-FLAG-IDX) TO CL2M-TIJD-SEC
071900                 MOVE ZERO                            TO CL2M-FINISH-POS
072000                 WRITE CLEAN-RACE2-MEN-RECORD
072100             WHEN WS-RACE-2 AND WS-IS-WOMAN (WS-FLAG-IDX)
072200                 MOVE RBR-NAAM (WS-FLAG-IDX)          TO CL2W-NAAM
072300                 MOVE WS-CLEAN-TIJD-SEC (WS-FLAG-IDX) TO CL2W-TIJD-SEC
072400                 MOVE ZERO                            TO CL2W-FINISH-POS
072500                 WRITE CLEAN-RACE2-WOMEN-RECORD
072600             WHEN WS-RACE-3 AND WS-IS-MAN (WS-FLAG-IDX)
072700                 MOVE RBR-NAAM (WS-FLAG-IDX)          TO CL3M-NAAM
072800                 MOVE WS-CLEAN-TIJD-SEC (WS-FLAG-IDX) TO CL3M-TIJD-SEC
072900                 MOVE ZERO                            TO CL3M-FINISH-POS
073000                 WRITE CLEAN-RACE3-MEN-RECORD
073100             WHEN WS-RACE-3 AND WS-IS-WOMAN (WS-FLAG-IDX)
073200                 MOVE RBR-NAAM (WS-FLAG-IDX)          TO CL3W-NAAM
073300                 MOVE WS-CLEAN-TIJD-SEC (WS-FLAG-IDX) TO CL3W-TIJD-SEC
073400                 MOVE ZERO                            TO CL3W-FINISH-POS
073500                 WRITE CLEAN-RACE3-WOMEN-RECORD
073600             WHEN WS-RACE-4 AND WS-IS-MAN (WS-FLAG-IDX)
073700                 MOVE RBR-NAAM (WS-FLAG-IDX)          TO CL4M-NAAM
073800                 MOVE WS-CLEAN-TIJD-SEC (WS-FLAG-IDX) TO CL4M-TIJD-SEC
073900                 MOVE ZERO                            TO CL4M-FINISH-POS
074000                 WRITE CLEAN-RACE4-MEN-RECORD
074100             WHEN WS-RACE-4 AND WS-IS-WOMAN (WS-FLAG-IDX)
074200                 MOVE RBR-NAAM (WS-FLAG-IDX)          TO CL4W-NAAM
074300                 MOVE WS-CLEAN-TIJD-SEC (WS-FLAG-IDX) TO CL4W-TIJD-SEC
074400                 MOVE ZERO                            TO CL4W-FINISH-POS
074500                 WRITE CLEAN-RACE4-WOMEN-RECORD
074600             WHEN WS-RACE-5 AND WS-IS-MAN (WS-FLAG-IDX)
074700                 MOVE RBR-NAAM (WS-FLAG-IDX)          TO CL5M-NAAM
074800                 MOVE WS-CLEAN-TIJD-SEC (WS-FLAG-IDX) TO CL5M-TIJD-SEC
074900                 MOVE ZERO                            TO CL5M-FINISH-POS
075000                 WRITE CLEAN-RACE5-MEN-RECORD
075100             WHEN WS-RACE-5 AND WS-IS-WOMAN (WS-FLAG-IDX)
075200                 MOVE RBR-NAAM (WS-FLAG-IDX)          TO CL5W-NAAM
075300                 MOVE WS-CLEAN-TIJD-SEC (WS-FLAG-IDX) TO CL5W-TIJD-SEC
075400                 MOVE ZERO                            TO CL5W-FINISH-POS
075500                 WRITE CLEAN-RACE5-WOMEN-RECORD
075600         END-EVALUATE
075700     END-IF.
075800*---------------------------------------------------------------*
075900* 3910-TITLE-CASE-NAME LOWERS THE WHOLE NAME, THEN RE-UPPERS THE
076000* FIRST LETTER OF EACH WORD -- FIRST POSITION AND EVERY POSITION
076100* THAT FOLLOWS A SPACE.
076200*---------------------------------------------------------------*
076300 3910-TITLE-CASE-NAME.
076400*---------------------------------------------------------------*
076500     INSPECT RBR-NAAM (WS-FLAG-IDX)
076600         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
076700     PERFORM 3915-UPPER-FIRST-LETTER
076800         VARYING WS-NAME-SUB FROM 1 BY 1
076900         UNTIL WS-NAME-SUB > 40.
077000*---------------------------------------------------------------*
077100 3915-UPPER-FIRST-LETTER.
077200*---------------------------------------------------------------*
077300     IF WS-NAME-SUB = 1
077400         OR RBR-NAAM (WS-FLAG-IDX) (WS-NAME-SUB - 1 : 1)
077500             = SPACE
077600         INSPECT RBR-NAAM (WS-FLAG-IDX) (WS-NAME-SUB : 1)
077700             CONVERTING WS-LOWER-ALPHABET
077800                 TO WS-UPPER-ALPHABET
077900     END-IF.
078000*---------------------------------------------------------------*
078100 9000-CLOSE-CLEAN-FILES.
078200*---------------------------------------------------------------*
078300     CLOSE CLEAN-RACE1-MEN-FILE, CLEAN-RACE1-WOMEN-FILE,
078400           CLEAN-RACE2-MEN-FILE, CLEAN-RACE2-WOMEN-FILE,
078500           CLEAN-RACE3-MEN-FILE, CLEAN-RACE3-WOMEN-FILE,
078600           CLEAN-RACE4-MEN-FILE, CLEAN-RACE4-WOMEN-FILE,
078700           CLEAN-RACE5-MEN-FILE, CLEAN-RACE5-WOMEN-FILE.
