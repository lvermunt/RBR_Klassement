000100*---------------------------------------------------------------*
000200*    RBRAGE  -  AGE-GROUP LOOKUP RECORD.  ONE ROW PER RUNNER
000300*    WHO HAS A KNOWN AGE GROUP FOR THE SEASON.  RUNNERS WITH
000400*    NO ENTRY HERE CLASSIFY WITH A BLANK AGE-GROUP RANK.
000500*---------------------------------------------------------------*
000600 01  RBR-AGE-RECORD.
000700     05  AGE-NAAM                    PIC X(40).
000800     05  AGE-AGEGROUP                PIC X(10).
000900     05  FILLER                      PIC X(10).
