000100*---------------------------------------------------------------*
000200*    RBRSNT  -  SEASON WORKING TABLE.  RBRBILD BUILDS ONE ENTRY
000300*    PER RUNNER SEEN IN ANY RACE, THEN SORTS AND RANKS THE
000400*    TABLE IN PLACE BEFORE WRITING THE CLASSIFICATION FILE.
000500*---------------------------------------------------------------*
000600 01  SEASON-TABLE-SIZE               PIC S9(04) USAGE IS COMP.
000700 01  SEASON-TABLE-INDEX              PIC S9(04) USAGE IS COMP.
000800 01  SEASON-WORK-INDEX               PIC S9(04) USAGE IS COMP.
000900*---------------------------------------------------------------*
001000 01  SEASON-TABLE.
001100     02  SNT-ENTRY OCCURS 1 TO 900 TIMES
001200             DEPENDING ON SEASON-TABLE-SIZE
001300             INDEXED BY SNT-IDX.
001400         05  SNT-NAAM                PIC X(40).
001500         05  SNT-RACE-DATA OCCURS 5 TIMES.
001600             10  SNT-POINTS-RACE     PIC 9(03).
001700             10  SNT-RANK-RACE       PIC 9(04).
001800             10  SNT-TOP-RANK        PIC 9(04).
001900         05  SNT-BONUS               PIC 9(02).
002000         05  SNT-TOTAL               PIC 9(04).
002100         05  SNT-RANK                PIC 9(04).
002200         05  SNT-AGEGROUP            PIC X(10).
002300         05  SNT-RANK-AG-NUM         PIC 9(04).
002400         05  SNT-AGEGROUP-SW         PIC X(01).
002500             88  SNT-HAS-AGEGROUP         VALUE 'Y'.
002600             88  SNT-AGEGROUP-UNKNOWN     VALUE 'N'.
002700         05  FILLER                  PIC X(07).
